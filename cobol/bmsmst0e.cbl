000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    BMSMST0O.
000400 AUTHOR.        D R HOLLIS.
000500 INSTALLATION.  BMS PROJECT - FACILITIES SYSTEMS GROUP.
000600 DATE-WRITTEN.  1987-03-14.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2009-03-10
001200* Letzte Version   :: A.14.00
001300* Kurzbeschreibung :: Gebaeudeverwaltung Batch-Kern - Hauptprogramm,
001400*                     baut das Gebaeude aus Etagen-/Raum-/Sensor-
001500*                     dateien auf, wendet Befehle an, druckt Bericht
001600* Package          :: BMS
001700*
001800*----------------------------------------------------------------*
001900* Vers.  | Datum     | von | Kommentar                            *
002000*----------------------------------------------------------------*
002100* A.00.00| 1987-03-14| DRH| ORIGINAL CODING                      *V0000   
002200* A.01.00| 1988-06-02| DRH| ADDED ROOM-TYPE EDIT                 *V0100   
002300* A.02.00| 1991-02-18| MTK| ADDED 88-LEVELS, ROOM TYPE REPORT COL*V0200   
002400* A.03.00| 1992-09-09| CLB| SPLIT SENSOR SERVICES INTO BMSSEN0O  *V0300   
002500* A.04.00| 1993-05-27| CLB| CO2/OCCU SENSOR PARAMETER SUPPORT    *V0400   
002600* A.05.00| 1994-01-11| SJP| WIDENED TABLE LIMITS, ANNEX JOB      *V0500   
002700* A.06.00| 1995-08-30| SJP| ADDED FIRE-DRILL COMMAND PROCESSING  *V0600   
002800* A.07.00| 1996-04-02| DRH| ADDED PER-FLOOR AND GRAND TOTALS     *V0700   
002900* A.08.00| 1998-11-19| MTK| Y2K REVIEW - NO 2-DIGIT YEARS HERE   *V0800   
003000* A.09.00| 1999-11-02| RFW| ADDED REGISTRY TABLE, VA VALIDATE CMD*V0900   
003100* A.10.00| 2001-03-07| JQH| FIRE-DRILL-ALL COMMAND SUPPORT       *V1000   
003200* A.11.00| 2003-06-19| JQH| RAISED SENSOR READINGS TABLE TO 20   *V1100   
003300* A.12.00| 2005-07-21| LPN| CORRECTED ROOM-AREA SUM ON REJECT    *V1200   
003400* A.13.00| 2008-02-04| LPN| RESORT SENSORS INTO TYPE ORDER       *V1300   
003500* A.14.00| 2009-03-10| RFW| ADDED W-CMD-COUNT TRACE, D400 COUNTER*V1400   
003600*----------------------------------------------------------------*
003700*
003800* Programmbeschreibung
003900* --------------------
004000*
004100* B000 oeffnet die fuenf Dateien, B100 baut die Gebaeudetabelle
004200* auf (D100 Etagen, D200 Raeume, D300 Sensoren), wendet danach
004300* jeden Befehlsdatei-Satz an (D400) und druckt den Bericht (E100).
004400* B090 schliesst ab.  Ein Lauf verarbeitet ein Gebaeude - es gibt
004500* keinen Neustart innerhalb eines Laufs.
004600*
004700*****************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     SWITCH-15 IS ANZEIGE-VERSION
005300         ON STATUS IS SHOW-VERSION
005400     UPSI-0 IS BMS-TRACE-SWITCH
005500         ON STATUS IS BMS-TRACE-ON
005600     CLASS ALPHNUM IS "0123456789"
005700                      "abcdefghijklmnopqrstuvwxyz"
005800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005900                      " .,;-_!§$%&/=*+".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT FLOOR-FILE   ASSIGN TO FLOORIN
006400         FILE STATUS IS WS-FLR-FILE-STATUS.
006500     SELECT ROOM-FILE    ASSIGN TO ROOMIN
006600         FILE STATUS IS WS-ROM-FILE-STATUS.
006700     SELECT SENSOR-FILE  ASSIGN TO SENSRIN
006800         FILE STATUS IS WS-SEN-FILE-STATUS.
006900     SELECT COMMAND-FILE ASSIGN TO CMDIN
007000         FILE STATUS IS WS-CMD-FILE-STATUS.
007100     SELECT REPORT-FILE  ASSIGN TO RPTOUT
007200         FILE STATUS IS WS-RPT-FILE-STATUS.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700 FD  FLOOR-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 20 CHARACTERS.
008000 COPY BMSRFLR.
008100
008200 FD  ROOM-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 26 CHARACTERS.
008500 COPY BMSRROM.
008600
008700 FD  SENSOR-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 133 CHARACTERS.
009000 COPY BMSRSEN.
009100
009200 FD  COMMAND-FILE
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 24 CHARACTERS.
009500 COPY BMSRCMD.
009600
009700 FD  REPORT-FILE
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 80 CHARACTERS.
010000 COPY BMSRRPT.
010100
010200 WORKING-STORAGE SECTION.
010300
010400*RFW 2009-03-10 ADDED FOR COMMAND-COUNT TRACE DISPLAY - SEE D402.
010500 77  W-CMD-COUNT                 PIC S9(04) COMP VALUE ZERO.
010600
010700 COPY BMSRTBL.
010800
010900 COPY BMSRLNK.
011000
011100 01  COMP-FELDER.
011200     05  C4-FLR-IX               PIC S9(04) COMP.
011300     05  C4-ROM-IX               PIC S9(04) COMP.
011400     05  C4-SEN-IX               PIC S9(04) COMP.
011500     05  C4-REG-IX               PIC S9(04) COMP.
011600     05  C4-SORT-PASS            PIC S9(04) COMP.
011700     05  C4-TICK-PASS            PIC S9(04) COMP.
011800     05  C4-REJECT-COUNT         PIC S9(04) COMP VALUE ZERO.
011900     05  C9-TOTAL-ROOMS          PIC S9(09) COMP VALUE ZERO.
012000     05  FILLER                  PIC X(04).
012100
012200 01  KONSTANTE-FELDER.
012300     05  K-MODUL                 PIC X(08) VALUE "BMSMST0O".
012400     05  K-MIN-FLOOR-DIM         PIC S9(04)V9(02) VALUE 5.00.
012500     05  K-MIN-ROOM-AREA         PIC S9(04)V9(02) VALUE 5.00.
012600     05  K-MAX-FLOORS            PIC S9(04) COMP VALUE 20.
012700     05  K-MAX-ROOMS             PIC S9(04) COMP VALUE 20.
012800     05  K-MAX-SENSORS           PIC S9(04) COMP VALUE 4.
012900     05  K-REJ-BAD-FLOOR-DIM     PIC 9(01) VALUE 1.
013000     05  K-REJ-NO-FLOOR-BELOW    PIC 9(01) VALUE 2.
013100     05  K-REJ-FLOOR-TOO-BIG     PIC 9(01) VALUE 3.
013200     05  K-REJ-DUP-FLOOR         PIC 9(01) VALUE 4.
013300     05  K-REJ-BAD-ROOM-TYPE     PIC 9(01) VALUE 1.
013400     05  K-REJ-BAD-ROOM-AREA     PIC 9(01) VALUE 2.
013500     05  K-REJ-NO-ROOM-FLOOR     PIC 9(01) VALUE 3.
013600     05  K-REJ-DUP-ROOM          PIC 9(01) VALUE 4.
013700     05  K-REJ-AREA-OVERFLOW     PIC 9(01) VALUE 5.
013800     05  K-REJ-NO-SEN-ROOM       PIC 9(01) VALUE 1.
013900     05  K-REJ-DUP-SEN-TYPE      PIC 9(01) VALUE 2.
014000     05  K-REJ-SEN-VALIDATE      PIC 9(01) VALUE 3.
014100     05  K-REJ-DRILL-NOT-ELIG    PIC 9(01) VALUE 1.
014200     05  FILLER                  PIC X(04).
014300
014400 01  SCHALTER.
014500     05  WS-FLR-FILE-STATUS      PIC X(02).
014600         88  FLR-FILE-OK             VALUE "00".
014700         88  FLR-FILE-EOF            VALUE "10".
014800     05  WS-ROM-FILE-STATUS      PIC X(02).
014900         88  ROM-FILE-OK             VALUE "00".
015000         88  ROM-FILE-EOF            VALUE "10".
015100     05  WS-SEN-FILE-STATUS      PIC X(02).
015200         88  SEN-FILE-OK             VALUE "00".
015300         88  SEN-FILE-EOF            VALUE "10".
015400     05  WS-CMD-FILE-STATUS      PIC X(02).
015500         88  CMD-FILE-OK             VALUE "00".
015600         88  CMD-FILE-EOF            VALUE "10".
015700     05  WS-RPT-FILE-STATUS      PIC X(02).
015800         88  RPT-FILE-OK             VALUE "00".
015900     05  WS-EOF-SWITCHES.
016000         10  WS-FLR-EOF-FLAG         PIC X(01) VALUE "N".
016100             88  FLR-EOF                 VALUE "Y".
016200         10  WS-ROM-EOF-FLAG         PIC X(01) VALUE "N".
016300             88  ROM-EOF                 VALUE "Y".
016400         10  WS-SEN-EOF-FLAG         PIC X(01) VALUE "N".
016500             88  SEN-EOF                 VALUE "Y".
016600         10  WS-CMD-EOF-FLAG         PIC X(01) VALUE "N".
016700             88  CMD-EOF                 VALUE "Y".
016800         10  FILLER                  PIC X(02).
016900     05  PRG-STATUS              PIC 9 VALUE ZERO.
017000         88  PRG-OK                  VALUE ZERO.
017100         88  PRG-ABORT               VALUE 1.
017200     05  WS-VALID-FLAG           PIC X(01).
017300         88  WS-VALID-FLOOR          VALUE "Y".
017400         88  WS-INVALID-FLOOR        VALUE "N".
017500         88  WS-VALID-ROOM           VALUE "Y".
017600         88  WS-INVALID-ROOM         VALUE "N".
017700         88  WS-VALID-SENSOR         VALUE "Y".
017800         88  WS-INVALID-SENSOR       VALUE "N".
017900     05  WS-FOUND-SWITCH         PIC X(01).
018000         88  WS-FOUND                VALUE "Y".
018100         88  WS-NOT-FOUND            VALUE "N".
018200     05  WS-ANY-REJECT-FLAG      PIC X(01).
018300         88  WS-ANY-REJECT           VALUE "Y".
018400     05  WS-DRILL-ELIGIBLE-FLAG  PIC X(01).
018500         88  WS-DRILL-ELIGIBLE       VALUE "Y".
018600         88  WS-DRILL-NOT-ELIGIBLE   VALUE "N".
018700     05  WS-SWAP-MADE-FLAG       PIC X(01).
018800         88  WS-SWAP-MADE            VALUE "Y".
018900         88  WS-NO-SWAP-MADE         VALUE "N".
019000     05  FILLER                  PIC X(04).
019100
019200 01  WORK-FELDER.
019300     05  W-REJECT-REASON         PIC 9(01) VALUE ZERO.
019400     05  W-SEARCH-FLR-NUMBER     PIC S9(04).
019500     05  W-SEARCH-ROM-NUMBER     PIC S9(04).
019600     05  W-SEARCH-SEN-TYPE       PIC X(04).
019700     05  W-SEARCH-ROOM-FLR-IX    PIC S9(04) COMP.
019800     05  W-FOUND-FLR-IX          PIC S9(04) COMP.
019900     05  W-FOUND-ROM-IX          PIC S9(04) COMP.
020000     05  W-FOUND-SEN-IX          PIC S9(04) COMP.
020100     05  W-CURR-RANK             PIC 9(01).
020200     05  W-PREV-RANK             PIC 9(01).
020300     05  W-OCCUPIED-AREA         PIC S9(06)V9(02).
020400     05  W-BELOW-FLOOR-AREA      PIC S9(08)V9(02).
020500     05  W-NEW-FLOOR-AREA        PIC S9(08)V9(02).
020600     05  W-RPT-FLR-IX            PIC S9(04) COMP.
020700     05  W-RPT-ROM-IX            PIC S9(04) COMP.
020800     05  W-RPT-SEN-IX            PIC S9(04) COMP.
020900     05  W-RPT-FIRST-LINE-FLAG   PIC X(01).
021000         88  W-RPT-FIRST-LINE        VALUE "Y".
021100     05  W-RPT-SENSOR-TEXT       PIC X(17).
021200     05  W-RPT-HAZARD-TEXT       PIC X(03).
021300     05  D-FLOOR-NUM             PIC ZZZ9.
021400     05  D-ROOM-NUM              PIC ZZZ9.
021500     05  D-REJECT-REASON         PIC 9.
021600     05  D-AMOUNT                PIC ZZZZ9.99.
021700     05  D-AMOUNT2               PIC ZZZZZZZ9.99.
021800     05  D-ROOM-TOTAL            PIC ZZZZ9.
021900     05  W-MESSAGE-LINE          PIC X(80).
022000     05  FILLER                  PIC X(04).
022100
022200*-----------------------------------------------------------*
022300* W-SORT-SWAP IS USED BY D330 TO EXCHANGE TWO BT-SENSOR SLOTS
022400* DURING THE TYPE-ORDER RESORT, SO THE TABLE STAYS IN SENSOR
022500* TYPE ORDER FOR THE REPORT (CO2, NOISE, OCCUPANCY, TEMP).
022600*-----------------------------------------------------------*
022700 01  W-SORT-SWAP.
022800     05  W-SWAP-TYPE             PIC X(04).
022900     05  W-SWAP-UPDATE-FREQ      PIC 9(01).
023000     05  W-SWAP-READING-COUNT    PIC 9(02).
023100     05  W-SWAP-ELAPSED-MIN      PIC S9(09) COMP.
023200     05  W-SWAP-CURRENT-IX       PIC S9(04) COMP.
023300     05  W-SWAP-READINGS OCCURS 20 TIMES.
023400         10  W-SWAP-READING          PIC S9(05).
023500     05  W-SWAP-PARAM-1          PIC S9(05).
023600     05  W-SWAP-PARAM-2          PIC S9(05).
023700     05  FILLER                  PIC X(04).
023800
023900 01  W-SUBTOTAL-LINE               PIC X(80) VALUE SPACE.
024000 01  W-GRANDTOT-LINE               PIC X(80) VALUE SPACE.
024100
024200 PROCEDURE DIVISION.
024300
024400*-----------------------------------------------------------*
024500* A100-STEUERUNG - MAIN CONTROL.
024600*-----------------------------------------------------------*
024700 A100-STEUERUNG SECTION.
024800 A100-00.
024900     IF SHOW-VERSION
025000         DISPLAY "BMSMST0O VERS A.14.00 COMPILED 2009-03-10"
025100         STOP RUN
025200     END-IF
025300     PERFORM B000-VORLAUF
025400     IF PRG-OK
025500         PERFORM B100-VERARBEITUNG
025600     END-IF
025700     PERFORM B090-ENDE
025800     STOP RUN
025900     .
026000 A100-99.
026100     EXIT.
026200
026300*-----------------------------------------------------------*
026400* B000-VORLAUF - OPEN FILES, INITIALIZE TABLES.
026500*-----------------------------------------------------------*
026600 B000-VORLAUF SECTION.
026700 B000-00.
026800     OPEN INPUT  FLOOR-FILE
026900     IF NOT FLR-FILE-OK
027000         DISPLAY K-MODUL " - FLOOR-FILE OPEN FAILED, STATUS "
027100             WS-FLR-FILE-STATUS
027200         SET PRG-ABORT TO TRUE
027300     END-IF
027400     OPEN INPUT  ROOM-FILE
027500     IF NOT ROM-FILE-OK
027600         DISPLAY K-MODUL " - ROOM-FILE OPEN FAILED, STATUS "
027700             WS-ROM-FILE-STATUS
027800         SET PRG-ABORT TO TRUE
027900     END-IF
028000     OPEN INPUT  SENSOR-FILE
028100     IF NOT SEN-FILE-OK
028200         DISPLAY K-MODUL " - SENSOR-FILE OPEN FAILED, STATUS "
028300             WS-SEN-FILE-STATUS
028400         SET PRG-ABORT TO TRUE
028500     END-IF
028600     OPEN INPUT  COMMAND-FILE
028700     IF NOT CMD-FILE-OK
028800         DISPLAY K-MODUL " - COMMAND-FILE OPEN FAILED, STATUS "
028900             WS-CMD-FILE-STATUS
029000         SET PRG-ABORT TO TRUE
029100     END-IF
029200     OPEN OUTPUT REPORT-FILE
029300     IF NOT RPT-FILE-OK
029400         DISPLAY K-MODUL " - REPORT-FILE OPEN FAILED, STATUS "
029500             WS-RPT-FILE-STATUS
029600         SET PRG-ABORT TO TRUE
029700     END-IF
029800     IF PRG-OK
029900         PERFORM C000-INIT
030000     END-IF
030100     .
030200 B000-99.
030300     EXIT.
030400
030500*-----------------------------------------------------------*
030600* B090-ENDE - CLOSE FILES, FINAL MESSAGE.
030700*-----------------------------------------------------------*
030800 B090-ENDE SECTION.
030900 B090-00.
031000     IF FLR-FILE-OK OR FLR-FILE-EOF
031100         CLOSE FLOOR-FILE
031200     END-IF
031300     IF ROM-FILE-OK OR ROM-FILE-EOF
031400         CLOSE ROOM-FILE
031500     END-IF
031600     IF SEN-FILE-OK OR SEN-FILE-EOF
031700         CLOSE SENSOR-FILE
031800     END-IF
031900     IF CMD-FILE-OK OR CMD-FILE-EOF
032000         CLOSE COMMAND-FILE
032100     END-IF
032200     IF RPT-FILE-OK
032300         CLOSE REPORT-FILE
032400     END-IF
032500     DISPLAY K-MODUL " - RUN COMPLETE, " C4-REJECT-COUNT
032600         " RECORDS REJECTED"
032700     .
032800 B090-99.
032900     EXIT.
033000
033100*-----------------------------------------------------------*
033200* B100-VERARBEITUNG - BUILD, COMMAND-APPLY, REPORT.
033300*-----------------------------------------------------------*
033400 B100-VERARBEITUNG SECTION.
033500 B100-00.
033600     PERFORM D100-BUILD-FLOORS
033700     PERFORM D200-BUILD-ROOMS
033800     PERFORM D300-BUILD-SENSORS
033900     PERFORM D400-APPLY-COMMANDS
034000     PERFORM E100-PRODUCE-REPORT
034100     .
034200 B100-99.
034300     EXIT.
034400
034500 C000-INIT SECTION.
034600 C000-00.
034700     MOVE ZERO TO BT-FLOOR-COUNT
034800     MOVE ZERO TO BT-REG-COUNT
034900     MOVE ZERO TO C4-REJECT-COUNT
035000     MOVE ZERO TO C9-TOTAL-ROOMS
035100     SET WS-NOT-FOUND TO TRUE
035200     .
035300 C000-99.
035400     EXIT.
035500
035600*=============================================================*
035700* D100 SERIES - BUILD THE FLOOR TABLE FROM FLOOR-FILE.
035800*=============================================================*
035900 D100-BUILD-FLOORS SECTION.
036000 D100-00.
036100     PERFORM D101-READ-FLOOR-RECORD
036200     PERFORM D102-PROCESS-ONE-FLOOR
036300         UNTIL FLR-EOF
036400     .
036500 D100-99.
036600     EXIT.
036700
036800*-----------------------------------------------------------*
036900* D101 READS ONE FLOOR-FILE RECORD AHEAD OF THE VALIDATE/INSERT
037000* STEP - STANDARD READ-AHEAD SHAPE USED BY ALL THREE BUILD LOOPS
037100* IN THIS PROGRAM (SEE ALSO D201 AND D301).
037200*-----------------------------------------------------------*
037300 D101-READ-FLOOR-RECORD SECTION.
037400 D101-00.
037500     READ FLOOR-FILE
037600         AT END
037700             SET FLR-EOF TO TRUE
037800     END-READ
037900     .
038000 D101-99.
038100     EXIT.
038200
038300*-----------------------------------------------------------*
038400* D102 VALIDATES ONE FLOOR RECORD, INSERTS IT ON SUCCESS OR
038500* COUNTS IT AS A REJECT, THEN PRIMES THE NEXT READ.
038600*-----------------------------------------------------------*
038700 D102-PROCESS-ONE-FLOOR SECTION.
038800 D102-00.
038900     PERFORM D110-VALIDATE-FLOOR
039000     IF WS-VALID-FLOOR
039100         PERFORM D120-INSERT-FLOOR
039200     ELSE
039300         PERFORM Z900-REJECT-FLOOR
039400     END-IF
039500     PERFORM D101-READ-FLOOR-RECORD
039600     .
039700 D102-99.
039800     EXIT.
039900
040000*-----------------------------------------------------------*
040100* D110 - FLOOR BOUNDS, THE FLOOR-BELOW AREA RULE, AND THE
040200* DUPLICATE-FLOOR-NUMBER CHECK.
040300*-----------------------------------------------------------*
040400 D110-VALIDATE-FLOOR SECTION.
040500 D110-00.
040600     SET WS-VALID-FLOOR TO TRUE
040700     MOVE ZERO TO W-REJECT-REASON
040800     IF FLR-NUMBER NOT > ZERO
040900         MOVE K-REJ-BAD-FLOOR-DIM TO W-REJECT-REASON
041000         SET WS-INVALID-FLOOR TO TRUE
041100     ELSE
041200         IF FLR-WIDTH < K-MIN-FLOOR-DIM
041300            OR FLR-LENGTH < K-MIN-FLOOR-DIM
041400             MOVE K-REJ-BAD-FLOOR-DIM TO W-REJECT-REASON
041500             SET WS-INVALID-FLOOR TO TRUE
041600         ELSE
041700             PERFORM D111-CHECK-FLOOR-BELOW
041800         END-IF
041900     END-IF
042000     .
042100 D110-99.
042200     EXIT.
042300
042400*-----------------------------------------------------------*
042500* D111 - A FLOOR ABOVE THE GROUND FLOOR MUST HAVE A FLOOR
042600* DIRECTLY BELOW IT, AND ITS AREA MAY NOT EXCEED THE AREA OF
042700* THE FLOOR BELOW.
042800*-----------------------------------------------------------*
042900 D111-CHECK-FLOOR-BELOW SECTION.
043000 D111-00.
043100     IF FLR-NUMBER = 1
043200         PERFORM D112-CHECK-DUPLICATE-FLOOR
043300     ELSE
043400         COMPUTE W-SEARCH-FLR-NUMBER = FLR-NUMBER - 1
043500         PERFORM D900-FIND-FLOOR-BY-NUMBER
043600         IF WS-NOT-FOUND
043700             MOVE K-REJ-NO-FLOOR-BELOW TO W-REJECT-REASON
043800             SET WS-INVALID-FLOOR TO TRUE
043900         ELSE
044000             COMPUTE W-BELOW-FLOOR-AREA =
044100                 BT-FLR-WIDTH(W-FOUND-FLR-IX) *
044200                 BT-FLR-LENGTH(W-FOUND-FLR-IX)
044300             COMPUTE W-NEW-FLOOR-AREA = FLR-WIDTH * FLR-LENGTH
044400             IF W-BELOW-FLOOR-AREA < W-NEW-FLOOR-AREA
044500                 MOVE K-REJ-FLOOR-TOO-BIG TO W-REJECT-REASON
044600                 SET WS-INVALID-FLOOR TO TRUE
044700             ELSE
044800                 PERFORM D112-CHECK-DUPLICATE-FLOOR
044900             END-IF
045000         END-IF
045100     END-IF
045200     .
045300 D111-99.
045400     EXIT.
045500
045600*-----------------------------------------------------------*
045700* D112 - FLOOR NUMBERS MUST BE UNIQUE BUILDING-WIDE.  RUN AFTER
045800* D111 SO A BAD FLOOR-BELOW CONDITION IS REPORTED FIRST.
045900*-----------------------------------------------------------*
046000 D112-CHECK-DUPLICATE-FLOOR SECTION.
046100 D112-00.
046200     MOVE FLR-NUMBER TO W-SEARCH-FLR-NUMBER
046300     PERFORM D900-FIND-FLOOR-BY-NUMBER
046400     IF WS-FOUND
046500         MOVE K-REJ-DUP-FLOOR TO W-REJECT-REASON
046600         SET WS-INVALID-FLOOR TO TRUE
046700     END-IF
046800     .
046900 D112-99.
047000     EXIT.
047100
047200*-----------------------------------------------------------*
047300* D120 APPENDS THE NEW FLOOR TO BT-BUILDING-TABLE AND ZEROES ITS
047400* ROOM COUNT - THE TABLE IS BUILT IN FLOOR-FILE ARRIVAL ORDER,
047500* NOT SORTED BY FLR-NUMBER.
047600*-----------------------------------------------------------*
047700 D120-INSERT-FLOOR SECTION.
047800 D120-00.
047900     ADD 1 TO BT-FLOOR-COUNT
048000     SET FLR-IX TO BT-FLOOR-COUNT
048100     MOVE FLR-NUMBER TO BT-FLR-NUMBER(FLR-IX)
048200     MOVE FLR-WIDTH  TO BT-FLR-WIDTH(FLR-IX)
048300     MOVE FLR-LENGTH TO BT-FLR-LENGTH(FLR-IX)
048400     MOVE ZERO       TO BT-FLR-ROOM-COUNT(FLR-IX)
048500     .
048600 D120-99.
048700     EXIT.
048800
048900*=============================================================*
049000* D200 SERIES - BUILD THE ROOM TABLE FROM ROOM-FILE.
049100*=============================================================*
049200 D200-BUILD-ROOMS SECTION.
049300 D200-00.
049400     PERFORM D201-READ-ROOM-RECORD
049500     PERFORM D202-PROCESS-ONE-ROOM
049600         UNTIL ROM-EOF
049700     .
049800 D200-99.
049900     EXIT.
050000
050100*-----------------------------------------------------------*
050200* D201 READS ONE ROOM-FILE RECORD AHEAD, SAME SHAPE AS D101.
050300*-----------------------------------------------------------*
050400 D201-READ-ROOM-RECORD SECTION.
050500 D201-00.
050600     READ ROOM-FILE
050700         AT END
050800             SET ROM-EOF TO TRUE
050900     END-READ
051000     .
051100 D201-99.
051200     EXIT.
051300
051400*-----------------------------------------------------------*
051500* D202 VALIDATES ONE ROOM RECORD, INSERTS IT ON SUCCESS OR
051600* COUNTS IT AS A REJECT, THEN PRIMES THE NEXT READ.
051700*-----------------------------------------------------------*
051800 D202-PROCESS-ONE-ROOM SECTION.
051900 D202-00.
052000     PERFORM D210-VALIDATE-ROOM
052100     IF WS-VALID-ROOM
052200         PERFORM D220-INSERT-ROOM
052300     ELSE
052400         PERFORM Z901-REJECT-ROOM
052500     END-IF
052600     PERFORM D201-READ-ROOM-RECORD
052700     .
052800 D202-99.
052900     EXIT.
053000
053100*-----------------------------------------------------------*
053200* D210 - ROOM TYPE, MINIMUM AREA, OWNING-FLOOR LOOKUP, AND
053300* THE TOTAL-ROOM-AREA-MAY-NOT-EXCEED-FLOOR-AREA RULE.
053400* LABORATORY IS NOT A SUPPORTED ROOM TYPE IN THIS RELEASE -
053500* SEE BMSRROM BANNER.
053600*-----------------------------------------------------------*
053700 D210-VALIDATE-ROOM SECTION.
053800 D210-00.
053900     SET WS-VALID-ROOM TO TRUE
054000     MOVE ZERO TO W-REJECT-REASON
054100     IF ROM-TYPE NOT = "STUDY " AND ROM-TYPE NOT = "OFFICE"
054200         MOVE K-REJ-BAD-ROOM-TYPE TO W-REJECT-REASON
054300         SET WS-INVALID-ROOM TO TRUE
054400     ELSE
054500         IF ROM-AREA < K-MIN-ROOM-AREA
054600             MOVE K-REJ-BAD-ROOM-AREA TO W-REJECT-REASON
054700             SET WS-INVALID-ROOM TO TRUE
054800         ELSE
054900             MOVE ROM-FLOOR-NUMBER TO W-SEARCH-FLR-NUMBER
055000             PERFORM D900-FIND-FLOOR-BY-NUMBER
055100             IF WS-NOT-FOUND
055200                 MOVE K-REJ-NO-ROOM-FLOOR TO W-REJECT-REASON
055300                 SET WS-INVALID-ROOM TO TRUE
055400             ELSE
055500                 PERFORM D211-CHECK-ROOM-AREA
055600             END-IF
055700         END-IF
055800     END-IF
055900     .
056000 D210-99.
056100     EXIT.
056200
056300*-----------------------------------------------------------*
056400* D211 - ROOM NUMBER MUST BE UNIQUE WITHIN ITS OWNING FLOOR AND
056500* THE SUM OF EVERY ROOM'S AREA ON THE FLOOR, INCLUDING THIS ONE,
056600* MAY NOT EXCEED THE FLOOR'S OWN WIDTH X LENGTH.
056700*-----------------------------------------------------------*
056800 D211-CHECK-ROOM-AREA SECTION.
056900 D211-00.
057000     MOVE ROM-NUMBER TO W-SEARCH-ROM-NUMBER
057100     MOVE W-FOUND-FLR-IX TO W-SEARCH-ROOM-FLR-IX
057200     PERFORM D910-FIND-ROOM-BY-NUMBER
057300     IF WS-FOUND
057400         MOVE K-REJ-DUP-ROOM TO W-REJECT-REASON
057500         SET WS-INVALID-ROOM TO TRUE
057600     ELSE
057700         COMPUTE W-NEW-FLOOR-AREA =
057800             BT-FLR-WIDTH(W-FOUND-FLR-IX) *
057900             BT-FLR-LENGTH(W-FOUND-FLR-IX)
058000         PERFORM D211A-SUM-EXISTING-ROOM-AREA
058100         IF (W-OCCUPIED-AREA + ROM-AREA) > W-NEW-FLOOR-AREA
058200             MOVE K-REJ-AREA-OVERFLOW TO W-REJECT-REASON
058300             SET WS-INVALID-ROOM TO TRUE
058400         END-IF
058500     END-IF
058600     .
058700 D211-99.
058800     EXIT.
058900
059000*-----------------------------------------------------------*
059100* D211A TOTALS THE AREA OF EVERY ROOM ALREADY ON THE OWNING
059200* FLOOR BEFORE THIS ONE IS ADDED IN - SEE D211B.
059300*-----------------------------------------------------------*
059400 D211A-SUM-EXISTING-ROOM-AREA SECTION.
059500 D211A-00.
059600     MOVE ZERO TO W-OCCUPIED-AREA
059700     MOVE 1 TO C4-ROM-IX
059800     PERFORM D211B-ADD-ONE-ROOM-AREA
059900         VARYING C4-ROM-IX FROM 1 BY 1
060000         UNTIL C4-ROM-IX > BT-FLR-ROOM-COUNT(W-FOUND-FLR-IX)
060100     .
060200 D211A-99.
060300     EXIT.
060400
060500*-----------------------------------------------------------*
060600* D211B ACCUMULATES ONE ROOM'S AREA INTO W-OCCUPIED-AREA.
060700*-----------------------------------------------------------*
060800 D211B-ADD-ONE-ROOM-AREA SECTION.
060900 D211B-00.
061000     ADD BT-ROM-AREA(W-FOUND-FLR-IX, C4-ROM-IX)
061100         TO W-OCCUPIED-AREA
061200     .
061300 D211B-99.
061400     EXIT.
061500
061600*-----------------------------------------------------------*
061700* D220 APPENDS THE NEW ROOM TO ITS OWNING FLOOR'S BT-ROOM TABLE,
061800* DEFAULTS THE FIRE-DRILL FLAG OFF, AND ZEROES ITS SENSOR COUNT.
061900*-----------------------------------------------------------*
062000 D220-INSERT-ROOM SECTION.
062100 D220-00.
062200     ADD 1 TO BT-FLR-ROOM-COUNT(W-FOUND-FLR-IX)
062300     SET ROM-IX TO BT-FLR-ROOM-COUNT(W-FOUND-FLR-IX)
062400     MOVE ROM-NUMBER TO BT-ROM-NUMBER(W-FOUND-FLR-IX, ROM-IX)
062500     MOVE ROM-TYPE   TO BT-ROM-TYPE(W-FOUND-FLR-IX, ROM-IX)
062600     MOVE ROM-AREA   TO BT-ROM-AREA(W-FOUND-FLR-IX, ROM-IX)
062700     SET BT-ROM-DRILL-OFF(W-FOUND-FLR-IX, ROM-IX) TO TRUE
062800     MOVE ZERO TO BT-ROM-SENSOR-COUNT(W-FOUND-FLR-IX, ROM-IX)
062900     ADD 1 TO C9-TOTAL-ROOMS
063000     .
063100 D220-99.
063200     EXIT.
063300
063400*=============================================================*
063500* D300 SERIES - BUILD THE SENSOR TABLE FROM SENSOR-FILE AND
063600* REGISTER EACH SENSOR IN THE TIMED-ITEM REGISTRY.
063700*=============================================================*
063800 D300-BUILD-SENSORS SECTION.
063900 D300-00.
064000     PERFORM D301-READ-SENSOR-RECORD
064100     PERFORM D302-PROCESS-ONE-SENSOR
064200         UNTIL SEN-EOF
064300     .
064400 D300-99.
064500     EXIT.
064600
064700*-----------------------------------------------------------*
064800* D301 READS ONE SENSOR-FILE RECORD AHEAD, SAME SHAPE AS D101
064900* AND D201.
065000*-----------------------------------------------------------*
065100 D301-READ-SENSOR-RECORD SECTION.
065200 D301-00.
065300     READ SENSOR-FILE
065400         AT END
065500             SET SEN-EOF TO TRUE
065600     END-READ
065700     .
065800 D301-99.
065900     EXIT.
066000
066100*-----------------------------------------------------------*
066200* D302 VALIDATES ONE SENSOR RECORD, AND ON SUCCESS INSERTS IT,
066300* RESORTS THE OWNING ROOM'S SENSOR LIST INTO TYPE ORDER, AND
066400* REGISTERS IT IN THE TIMED-ITEM REGISTRY - IN THAT ORDER, SINCE
066500* D340 NEEDS THE SENSOR'S FINAL, POST-RESORT TABLE POSITION.
066600*-----------------------------------------------------------*
066700 D302-PROCESS-ONE-SENSOR SECTION.
066800 D302-00.
066900     PERFORM D310-VALIDATE-SENSOR
067000     IF WS-VALID-SENSOR
067100         PERFORM D320-INSERT-SENSOR
067200         PERFORM D330-RESORT-SENSORS
067300         PERFORM D340-REGISTER-SENSOR
067400     ELSE
067500         PERFORM Z902-REJECT-SENSOR
067600     END-IF
067700     PERFORM D301-READ-SENSOR-RECORD
067800     .
067900 D302-99.
068000     EXIT.
068100
068200*-----------------------------------------------------------*
068300* D310 - OWNING ROOM MUST EXIST, ONE SENSOR PER TYPE PER
068400* ROOM, THEN BMSSEN0O VALIDATES THE SENSOR'S OWN FIELDS
068500* (UPDATE FREQUENCY, READING COUNT, READINGS, CO2/OCCU
068600* PARAMETERS - SEE BMSSEN0O SECTION S150).
068700*-----------------------------------------------------------*
068800 D310-VALIDATE-SENSOR SECTION.
068900 D310-00.
069000     SET WS-VALID-SENSOR TO TRUE
069100     MOVE ZERO TO W-REJECT-REASON
069200     MOVE SEN-FLOOR-NUMBER TO W-SEARCH-FLR-NUMBER
069300     PERFORM D900-FIND-FLOOR-BY-NUMBER
069400     IF WS-NOT-FOUND
069500         MOVE K-REJ-NO-SEN-ROOM TO W-REJECT-REASON
069600         SET WS-INVALID-SENSOR TO TRUE
069700     ELSE
069800         MOVE SEN-ROOM-NUMBER TO W-SEARCH-ROM-NUMBER
069900         MOVE W-FOUND-FLR-IX TO W-SEARCH-ROOM-FLR-IX
070000         PERFORM D910-FIND-ROOM-BY-NUMBER
070100         IF WS-NOT-FOUND
070200             MOVE K-REJ-NO-SEN-ROOM TO W-REJECT-REASON
070300             SET WS-INVALID-SENSOR TO TRUE
070400         ELSE
070500             PERFORM D311-CHECK-DUPLICATE-SENSOR-TYPE
070600         END-IF
070700     END-IF
070800     .
070900 D310-99.
071000     EXIT.
071100
071200*-----------------------------------------------------------*
071300* D311 - A ROOM MAY NOT HAVE TWO SENSORS OF THE SAME TYPE.
071400*-----------------------------------------------------------*
071500 D311-CHECK-DUPLICATE-SENSOR-TYPE SECTION.
071600 D311-00.
071700     MOVE SEN-TYPE TO W-SEARCH-SEN-TYPE
071800     PERFORM D920-FIND-SENSOR-BY-TYPE
071900     IF WS-FOUND
072000         MOVE K-REJ-DUP-SEN-TYPE TO W-REJECT-REASON
072100         SET WS-INVALID-SENSOR TO TRUE
072200     ELSE
072300         PERFORM D312-VALIDATE-SENSOR-FIELDS
072400     END-IF
072500     .
072600 D311-99.
072700     EXIT.
072800
072900*-----------------------------------------------------------*
073000* D312 HANDS THE SENSOR'S OWN FIELDS TO BMSSEN0O FOR VALIDATION
073100* (LNK-CMD = "VA") AND TRANSLATES A NON-ZERO LNK-RC BACK INTO
073200* W-REJECT-REASON FOR THE Z902 REJECT MESSAGE.
073300*-----------------------------------------------------------*
073400 D312-VALIDATE-SENSOR-FIELDS SECTION.
073500 D312-00.
073600     MOVE SEN-TYPE            TO LNK-SEN-TYPE
073700     MOVE SEN-UPDATE-FREQ     TO LNK-SEN-UPDATE-FREQ
073800     MOVE SEN-READING-COUNT   TO LNK-SEN-READING-COUNT
073900     MOVE SEN-READINGS-TBL    TO LNK-SEN-READINGS
074000     MOVE SEN-PARAM-1         TO LNK-SEN-PARAM-1
074100     MOVE SEN-PARAM-2         TO LNK-SEN-PARAM-2
074200     SET LNK-CMD-VALIDATE     TO TRUE
074300     CALL "BMSSEN0O"          USING BMSR-SENSOR-LINK
074400     EVALUATE TRUE
074500         WHEN LNK-RC-OK
074600             MOVE LNK-SEN-UPDATE-FREQ TO SEN-UPDATE-FREQ
074700         WHEN OTHER
074800             MOVE K-REJ-SEN-VALIDATE TO W-REJECT-REASON
074900             SET WS-INVALID-SENSOR TO TRUE
075000     END-EVALUATE
075100     .
075200 D312-99.
075300     EXIT.
075400
075500*-----------------------------------------------------------*
075600* D320 APPENDS THE NEW SENSOR TO THE END OF ITS OWNING ROOM'S
075700* BT-SENSOR TABLE (ARRIVAL ORDER) - D330 RESORTS IT INTO TYPE
075800* ORDER RIGHT AFTER THIS SECTION RETURNS.
075900*-----------------------------------------------------------*
076000 D320-INSERT-SENSOR SECTION.
076100 D320-00.
076200     ADD 1 TO BT-ROM-SENSOR-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX)
076300     SET SEN-IX TO BT-ROM-SENSOR-COUNT(W-FOUND-FLR-IX,
076400                                       W-FOUND-ROM-IX)
076500     MOVE SEN-TYPE TO
076600         BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
076700     MOVE SEN-UPDATE-FREQ TO
076800         BT-SEN-UPDATE-FREQ(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
076900                            SEN-IX)
077000     MOVE SEN-READING-COUNT TO
077100         BT-SEN-READING-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
077200                              SEN-IX)
077300     MOVE ZERO TO
077400         BT-SEN-ELAPSED-MIN(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
077500                            SEN-IX)
077600     MOVE ZERO TO
077700         BT-SEN-CURRENT-IX(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
077800                           SEN-IX)
077900     MOVE SEN-READINGS-TBL TO
078000         BT-SEN-READINGS(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
078100     MOVE SEN-PARAM-1 TO
078200         BT-SEN-PARAM-1(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
078300     MOVE SEN-PARAM-2 TO
078400         BT-SEN-PARAM-2(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
078500     .
078600 D320-99.
078700     EXIT.
078800
078900*-----------------------------------------------------------*
079000* D330 RE-SORTS THE ROOM'S SENSOR SLOTS SO BT-SENSOR STAYS IN
079100* ASCENDING TYPE-NAME ORDER (CO2, NOISE, OCCUPANCY, TEMP) -
079200* THE NEW SENSOR WAS APPENDED AT THE LAST SLOT BY D320 AND IS
079300* BUBBLED DOWN ONE SLOT AT A TIME UNTIL IT FINDS ITS PLACE.
079400* D337 KEEPS BT-REGISTRY-TABLE POINTING AT THE RIGHT SLOT FOR
079500* ANY SENSOR ALREADY REGISTERED IN THIS ROOM THAT GETS MOVED
079600* UP BY THE BUBBLE - RFW 1999-11-02, REGISTRY ADDED SAME DROP.
079700*-----------------------------------------------------------*
079800 D330-RESORT-SENSORS SECTION.
079900 D330-00.
080000     SET SEN-IX TO
080100         BT-ROM-SENSOR-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX)
080200     SET WS-SWAP-MADE TO TRUE
080300     PERFORM D331-BUBBLE-DOWN-ONE
080400         UNTIL SEN-IX = 1 OR WS-NO-SWAP-MADE
080500     SET W-FOUND-SEN-IX TO SEN-IX
080600     .
080700 D330-99.
080800     EXIT.
080900
081000*-----------------------------------------------------------*
081100* D331 IS THE INSERTION-SORT INNER LOOP - WHILE THE SLOT AHEAD
081200* OF THE NEW SENSOR OUTRANKS IT, SWAP THE TWO SLOTS (D334/D335/
081300* D336) AND FIX UP ANY REGISTRY ENTRY THE SWAP DISPLACED (D337).
081400*-----------------------------------------------------------*
081500 D331-BUBBLE-DOWN-ONE SECTION.
081600 D331-00.
081700     PERFORM D332-GET-TYPE-RANK
081800     IF W-CURR-RANK IS LESS THAN W-PREV-RANK
081900         PERFORM D334-SWAP-OUT-CURRENT
082000         PERFORM D335-COPY-PREVIOUS-DOWN
082100         PERFORM D337-FIX-REGISTRY-POINTER
082200         PERFORM D336-SWAP-IN-PREVIOUS-SLOT
082300         SET SEN-IX DOWN BY 1
082400     ELSE
082500         SET WS-NO-SWAP-MADE TO TRUE
082600     END-IF
082700     .
082800 D331-99.
082900     EXIT.
083000
083100*-----------------------------------------------------------*
083200* D332 RANKS THE SENSOR TYPE AT SEN-IX AND AT SEN-IX - 1 SO
083300* D331 CAN TELL WHETHER THE TWO SLOTS ARE OUT OF ORDER.
083400*-----------------------------------------------------------*
083500 D332-GET-TYPE-RANK SECTION.
083600 D332-00.
083700     EVALUATE TRUE
083800         WHEN BT-SEN-TYPE-CO2(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
083900                               SEN-IX)
084000             MOVE 1 TO W-CURR-RANK
084100         WHEN BT-SEN-TYPE-NOISE(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
084200                                 SEN-IX)
084300             MOVE 2 TO W-CURR-RANK
084400         WHEN BT-SEN-TYPE-OCCUPANCY(W-FOUND-FLR-IX,
084500                               W-FOUND-ROM-IX, SEN-IX)
084600             MOVE 3 TO W-CURR-RANK
084700         WHEN OTHER
084800             MOVE 4 TO W-CURR-RANK
084900     END-EVALUATE
085000     SET SEN-IX DOWN BY 1
085100     EVALUATE TRUE
085200         WHEN BT-SEN-TYPE-CO2(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
085300                               SEN-IX)
085400             MOVE 1 TO W-PREV-RANK
085500         WHEN BT-SEN-TYPE-NOISE(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
085600                                 SEN-IX)
085700             MOVE 2 TO W-PREV-RANK
085800         WHEN BT-SEN-TYPE-OCCUPANCY(W-FOUND-FLR-IX,
085900                               W-FOUND-ROM-IX, SEN-IX)
086000             MOVE 3 TO W-PREV-RANK
086100         WHEN OTHER
086200             MOVE 4 TO W-PREV-RANK
086300     END-EVALUATE
086400     SET SEN-IX UP BY 1
086500     .
086600 D332-99.
086700     EXIT.
086800
086900*-----------------------------------------------------------*
087000* D334/D335/D336 EXCHANGE SLOT SEN-IX WITH SLOT SEN-IX - 1
087100* USING W-SORT-SWAP AS THE HOLDING AREA - SAME THREE-MOVE
087200* TECHNIQUE THIS SHOP USES FOR EVERY SLOT EXCHANGE ELSEWHERE.
087300*-----------------------------------------------------------*
087400 D334-SWAP-OUT-CURRENT SECTION.
087500 D334-00.
087600     MOVE BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
087700         TO W-SWAP-TYPE
087800     MOVE BT-SEN-UPDATE-FREQ(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
087900         SEN-IX) TO W-SWAP-UPDATE-FREQ
088000     MOVE BT-SEN-READING-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
088100         SEN-IX) TO W-SWAP-READING-COUNT
088200     MOVE BT-SEN-ELAPSED-MIN(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
088300         SEN-IX) TO W-SWAP-ELAPSED-MIN
088400     MOVE BT-SEN-CURRENT-IX(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
088500         SEN-IX) TO W-SWAP-CURRENT-IX
088600     MOVE BT-SEN-READINGS(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
088700         TO W-SWAP-READINGS
088800     MOVE BT-SEN-PARAM-1(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
088900         TO W-SWAP-PARAM-1
089000     MOVE BT-SEN-PARAM-2(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
089100         TO W-SWAP-PARAM-2
089200     .
089300 D334-99.
089400     EXIT.
089500
089600*-----------------------------------------------------------*
089700* D335 IS THE MIDDLE MOVE OF THE THREE-MOVE SLOT EXCHANGE -
089800* THE PREVIOUS SLOT'S SENSOR MOVES DOWN INTO THE CURRENT SLOT.
089900* W-SORT-SWAP STILL HOLDS THE SENSOR THAT WAS SWAPPED OUT IN
090000* D334 UNTIL D336 PUTS IT BACK ONE SLOT UP.
090100*-----------------------------------------------------------*
090200 D335-COPY-PREVIOUS-DOWN SECTION.
090300 D335-00.
090400     SET SEN-IX DOWN BY 1
090500     MOVE BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
090600         TO BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
090700         SEN-IX + 1)
090800     MOVE BT-SEN-UPDATE-FREQ(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
090900         SEN-IX) TO BT-SEN-UPDATE-FREQ(W-FOUND-FLR-IX,
091000         W-FOUND-ROM-IX, SEN-IX + 1)
091100     MOVE BT-SEN-READING-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
091200         SEN-IX) TO BT-SEN-READING-COUNT(W-FOUND-FLR-IX,
091300         W-FOUND-ROM-IX, SEN-IX + 1)
091400     MOVE BT-SEN-ELAPSED-MIN(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
091500         SEN-IX) TO BT-SEN-ELAPSED-MIN(W-FOUND-FLR-IX,
091600         W-FOUND-ROM-IX, SEN-IX + 1)
091700     MOVE BT-SEN-CURRENT-IX(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
091800         SEN-IX) TO BT-SEN-CURRENT-IX(W-FOUND-FLR-IX,
091900         W-FOUND-ROM-IX, SEN-IX + 1)
092000     MOVE BT-SEN-READINGS(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
092100         TO BT-SEN-READINGS(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
092200         SEN-IX + 1)
092300     MOVE BT-SEN-PARAM-1(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
092400         TO BT-SEN-PARAM-1(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
092500         SEN-IX + 1)
092600     MOVE BT-SEN-PARAM-2(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
092700         TO BT-SEN-PARAM-2(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
092800         SEN-IX + 1)
092900     SET SEN-IX UP BY 1
093000     .
093100 D335-99.
093200     EXIT.
093300
093400*-----------------------------------------------------------*
093500* D336 IS THE THIRD MOVE - THE SENSOR D334 SAVED OFF GOES BACK
093600* INTO THE NOW-VACANT PREVIOUS SLOT, COMPLETING THE EXCHANGE.
093700*-----------------------------------------------------------*
093800 D336-SWAP-IN-PREVIOUS-SLOT SECTION.
093900 D336-00.
094000     SET SEN-IX DOWN BY 1
094100     MOVE W-SWAP-TYPE TO
094200         BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
094300     MOVE W-SWAP-UPDATE-FREQ TO
094400         BT-SEN-UPDATE-FREQ(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
094500         SEN-IX)
094600     MOVE W-SWAP-READING-COUNT TO
094700         BT-SEN-READING-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
094800         SEN-IX)
094900     MOVE W-SWAP-ELAPSED-MIN TO
095000         BT-SEN-ELAPSED-MIN(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
095100         SEN-IX)
095200     MOVE W-SWAP-CURRENT-IX TO
095300         BT-SEN-CURRENT-IX(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
095400         SEN-IX)
095500     MOVE W-SWAP-READINGS TO
095600         BT-SEN-READINGS(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
095700     MOVE W-SWAP-PARAM-1 TO
095800         BT-SEN-PARAM-1(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
095900     MOVE W-SWAP-PARAM-2 TO
096000         BT-SEN-PARAM-2(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX)
096100     SET SEN-IX UP BY 1
096200     .
096300 D336-99.
096400     EXIT.
096500
096600*-----------------------------------------------------------*
096700* D337 RUNS RIGHT AFTER D335 MOVES THE SENSOR THAT WAS SITTING
096800* AT SEN-IX - 1 UP INTO SEN-IX - IF THAT SENSOR WAS ALREADY ON
096900* THE REGISTRY (IT WAS CONSTRUCTED BEFORE THE ONE BEING SORTED
097000* IN NOW) ITS BT-REG-SEN-IX ENTRY MUST MOVE WITH IT OR THE ONE
097100* MINUTE TICK IN D410 WILL ADVANCE THE WRONG SENSOR.
097200*-----------------------------------------------------------*
097300 D337-FIX-REGISTRY-POINTER SECTION.
097400 D337-00.
097500     SET WS-NOT-FOUND TO TRUE
097600     PERFORM D338-TEST-ONE-REGISTRY-ENTRY
097700         VARYING REG-IX FROM 1 BY 1
097800         UNTIL REG-IX > BT-REG-COUNT OR WS-FOUND
097900     .
098000 D337-99.
098100     EXIT.
098200
098300*-----------------------------------------------------------*
098400* D338 TESTS ONE REGISTRY ENTRY AGAINST THE SLOT THAT JUST GOT
098500* BUMPED UP BY THE D335 COPY - IF THIS ENTRY STILL POINTS AT THE
098600* SENSOR'S OLD (PRE-SWAP) SLOT, BUMP THE ENTRY'S SEN-IX BY ONE
098700* SO IT KEEPS TRACKING THE SAME PHYSICAL SENSOR.
098800*-----------------------------------------------------------*
098900 D338-TEST-ONE-REGISTRY-ENTRY SECTION.
099000 D338-00.
099100     IF BT-REG-FLR-IX(REG-IX) = W-FOUND-FLR-IX
099200         AND BT-REG-ROM-IX(REG-IX) = W-FOUND-ROM-IX
099300         AND BT-REG-SEN-IX(REG-IX) = SEN-IX - 1
099400             ADD 1 TO BT-REG-SEN-IX(REG-IX)
099500             SET WS-FOUND TO TRUE
099600     END-IF
099700     .
099800 D338-99.
099900     EXIT.
100000
100100*-----------------------------------------------------------*
100200* D340 ADDS ONE ENTRY TO BT-REGISTRY-TABLE FOR THE SENSOR JUST
100300* INSERTED, RECORDING ITS FINAL (POST-RESORT) TABLE POSITION -
100400* W-FOUND-SEN-IX, SAVED BY D330 WHEN THE BUBBLE SETTLED.  THE
100500* REGISTRY GROWS IN SENSOR-FILE ARRIVAL ORDER, WHICH IS WHAT
100600* D410 TICKS IN - NOT ANY SENSOR'S TYPE-SORTED POSITION.
100700*-----------------------------------------------------------*
100800 D340-REGISTER-SENSOR SECTION.
100900 D340-00.
101000     ADD 1 TO BT-REG-COUNT
101100     SET REG-IX TO BT-REG-COUNT
101200     MOVE W-FOUND-FLR-IX TO BT-REG-FLR-IX(REG-IX)
101300     MOVE W-FOUND-ROM-IX TO BT-REG-ROM-IX(REG-IX)
101400     MOVE W-FOUND-SEN-IX TO BT-REG-SEN-IX(REG-IX)
101500     .
101600 D340-99.
101700     EXIT.
101800
101900*-----------------------------------------------------------*
102000* D900/D901 - LOCATE A FLOOR BY FLOOR NUMBER.  CALLER LOADS
102100* W-SEARCH-FLR-NUMBER FIRST AND TESTS WS-FOUND/WS-NOT-FOUND -
102200* WS-FOUND-SWITCH IS SHARED BY D900, D910 AND D920, SO TEST IT
102300* IMMEDIATELY AFTER THE PERFORM, BEFORE CALLING ANY OF THEM
102400* AGAIN.
102500*-----------------------------------------------------------*
102600 D900-FIND-FLOOR-BY-NUMBER SECTION.
102700 D900-00.
102800     SET WS-NOT-FOUND TO TRUE
102900     PERFORM D901-TEST-ONE-FLOOR
103000         VARYING FLR-IX FROM 1 BY 1
103100         UNTIL FLR-IX > BT-FLOOR-COUNT OR WS-FOUND
103200     .
103300 D900-99.
103400     EXIT.
103500
103600*-----------------------------------------------------------*
103700* D901 COMPARES ONE TABLE ENTRY AGAINST W-SEARCH-FLR-NUMBER.
103800*-----------------------------------------------------------*
103900 D901-TEST-ONE-FLOOR SECTION.
104000 D901-00.
104100     IF BT-FLR-NUMBER(FLR-IX) = W-SEARCH-FLR-NUMBER
104200         SET W-FOUND-FLR-IX TO FLR-IX
104300         SET WS-FOUND TO TRUE
104400     END-IF
104500     .
104600 D901-99.
104700     EXIT.
104800
104900*-----------------------------------------------------------*
105000* D910/D911 - LOCATE A ROOM BY ROOM NUMBER WITHIN THE FLOOR AT
105100* W-SEARCH-ROOM-FLR-IX.  CALLER LOADS W-SEARCH-ROOM-FLR-IX AND
105200* W-SEARCH-ROM-NUMBER FIRST.
105300*-----------------------------------------------------------*
105400 D910-FIND-ROOM-BY-NUMBER SECTION.
105500 D910-00.
105600     SET WS-NOT-FOUND TO TRUE
105700     PERFORM D911-TEST-ONE-ROOM
105800         VARYING ROM-IX FROM 1 BY 1
105900         UNTIL ROM-IX >
106000             BT-FLR-ROOM-COUNT(W-SEARCH-ROOM-FLR-IX) OR WS-FOUND
106100     .
106200 D910-99.
106300     EXIT.
106400
106500*-----------------------------------------------------------*
106600* D911 COMPARES ONE ROOM SLOT ON THE SEARCH FLOOR AGAINST
106700* W-SEARCH-ROM-NUMBER.
106800*-----------------------------------------------------------*
106900 D911-TEST-ONE-ROOM SECTION.
107000 D911-00.
107100     IF BT-ROM-NUMBER(W-SEARCH-ROOM-FLR-IX, ROM-IX) =
107200         W-SEARCH-ROM-NUMBER
107300             SET W-FOUND-ROM-IX TO ROM-IX
107400             SET WS-FOUND TO TRUE
107500     END-IF
107600     .
107700 D911-99.
107800     EXIT.
107900
108000*-----------------------------------------------------------*
108100* D920/D921 - LOCATE A SENSOR BY TYPE WITHIN THE ROOM AT
108200* W-FOUND-FLR-IX/W-FOUND-ROM-IX.  CALLER LOADS W-SEARCH-SEN-
108300* TYPE AND MUST HAVE ALREADY LOCATED THE OWNING ROOM.
108400*-----------------------------------------------------------*
108500 D920-FIND-SENSOR-BY-TYPE SECTION.
108600 D920-00.
108700     SET WS-NOT-FOUND TO TRUE
108800     PERFORM D921-TEST-ONE-SENSOR
108900         VARYING SEN-IX FROM 1 BY 1
109000         UNTIL SEN-IX >
109100             BT-ROM-SENSOR-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX)
109200             OR WS-FOUND
109300     .
109400 D920-99.
109500     EXIT.
109600
109700*-----------------------------------------------------------*
109800* D921 COMPARES ONE SENSOR SLOT IN THE SEARCH ROOM AGAINST
109900* W-SEARCH-SEN-TYPE.
110000*-----------------------------------------------------------*
110100 D921-TEST-ONE-SENSOR SECTION.
110200 D921-00.
110300     IF BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX, SEN-IX) =
110400         W-SEARCH-SEN-TYPE
110500             SET W-FOUND-SEN-IX TO SEN-IX
110600             SET WS-FOUND TO TRUE
110700     END-IF
110800     .
110900 D921-99.
111000     EXIT.
111100
111200*=============================================================*
111300* D400 SERIES - APPLY COMMAND-FILE, ONE RECORD AT A TIME, IN
111400* INPUT ORDER, TO THE IN-MEMORY TABLES.
111500*=============================================================*
111600 D400-APPLY-COMMANDS SECTION.
111700 D400-00.
111800     PERFORM D401-READ-COMMAND-RECORD
111900     PERFORM D402-PROCESS-ONE-COMMAND
112000         UNTIL CMD-EOF
112100     IF BMS-TRACE-ON
112200         DISPLAY "BMSMST0O D400 TRACE CMD-COUNT=" W-CMD-COUNT
112300     END-IF
112400     .
112500 D400-99.
112600     EXIT.
112700
112800*-----------------------------------------------------------*
112900* D401 READS ONE COMMAND-FILE RECORD AHEAD, SAME SHAPE AS D101/
113000* D201/D301.
113100*-----------------------------------------------------------*
113200 D401-READ-COMMAND-RECORD SECTION.
113300 D401-00.
113400     READ COMMAND-FILE
113500         AT END
113600             SET CMD-EOF TO TRUE
113700     END-READ
113800     .
113900 D401-99.
114000     EXIT.
114100
114200*-----------------------------------------------------------*
114300* D402 RUNS ONE COMMAND THROUGH D400'S EVALUATE AND PRIMES THE
114400* NEXT READ.
114500*-----------------------------------------------------------*
114600 D402-PROCESS-ONE-COMMAND SECTION.
114700 D402-00.
114800     EVALUATE TRUE
114900         WHEN CMD-IS-TICK
115000             PERFORM D410-APPLY-TICK
115100         WHEN CMD-IS-DRILL AND CMD-DRILL-START
115200             PERFORM D430-FIRE-DRILL-START
115300         WHEN CMD-IS-DRILL AND CMD-DRILL-CANCEL
115400             PERFORM D440-FIRE-DRILL-CANCEL
115500         WHEN OTHER
115600             CONTINUE
115700     END-EVALUATE
115800     ADD 1 TO W-CMD-COUNT
115900     PERFORM D401-READ-COMMAND-RECORD
116000     .
116100 D402-99.
116200     EXIT.
116300
116400*-----------------------------------------------------------*
116500* D410/D411/D412 - ELAPSE CMD-TICK-MINUTES ONE-MINUTE TICKS.
116600* EACH TICK CALLS BMSSEN0O ONCE FOR EVERY REGISTERED SENSOR,
116700* IN REGISTRATION ORDER, SO A SENSOR'S UPDATE FREQUENCY CLOCK
116800* RUNS REGARDLESS OF WHERE THE ROOM RESORT LEFT IT SITTING IN
116900* BT-SENSOR - RFW 1999-11-02.
117000*-----------------------------------------------------------*
117100 D410-APPLY-TICK SECTION.
117200 D410-00.
117300     PERFORM D411-APPLY-ONE-MINUTE
117400         VARYING C4-TICK-PASS FROM 1 BY 1
117500         UNTIL C4-TICK-PASS > CMD-TICK-MINUTES
117600     .
117700 D410-99.
117800     EXIT.
117900
118000*-----------------------------------------------------------*
118100* D411 WALKS THE ENTIRE TIMED-ITEM REGISTRY ONCE, IN REGISTRATION
118200* ORDER, ADVANCING EVERY REGISTERED SENSOR BY ONE MINUTE - NOT
118300* JUST THE SENSORS IN ANY ONE ROOM'S TYPE-SORTED ORDER.
118400*-----------------------------------------------------------*
118500 D411-APPLY-ONE-MINUTE SECTION.
118600 D411-00.
118700     PERFORM D412-ADVANCE-ONE-SENSOR
118800         VARYING C4-REG-IX FROM 1 BY 1
118900         UNTIL C4-REG-IX > BT-REG-COUNT
119000     .
119100 D411-99.
119200     EXIT.
119300
119400*-----------------------------------------------------------*
119500* D412 LOOKS UP ONE REGISTRY ENTRY'S (FLOOR,ROOM,SENSOR) TABLE
119600* POSITION, LOADS THE SENSOR'S CURRENT STATE INTO BMSR-SENSOR-
119700* LINK, CALLS BMSSEN0O WITH LNK-CMD = "AD", AND WRITES THE TWO
119800* FIELDS THE ADVANCE CAN CHANGE (ELAPSED MINUTES, READING INDEX)
119900* BACK INTO BT-SENSOR.
120000*-----------------------------------------------------------*
120100 D412-ADVANCE-ONE-SENSOR SECTION.
120200 D412-00.
120300     MOVE BT-REG-FLR-IX(C4-REG-IX) TO W-FOUND-FLR-IX
120400     MOVE BT-REG-ROM-IX(C4-REG-IX) TO W-FOUND-ROM-IX
120500     MOVE BT-REG-SEN-IX(C4-REG-IX) TO W-FOUND-SEN-IX
120600     MOVE BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
120700         W-FOUND-SEN-IX) TO LNK-SEN-TYPE
120800     MOVE BT-SEN-UPDATE-FREQ(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
120900         W-FOUND-SEN-IX) TO LNK-SEN-UPDATE-FREQ
121000     MOVE BT-SEN-READING-COUNT(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
121100         W-FOUND-SEN-IX) TO LNK-SEN-READING-COUNT
121200     MOVE BT-SEN-ELAPSED-MIN(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
121300         W-FOUND-SEN-IX) TO LNK-SEN-ELAPSED-MIN
121400     MOVE BT-SEN-CURRENT-IX(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
121500         W-FOUND-SEN-IX) TO LNK-SEN-CURRENT-IX
121600     MOVE BT-SEN-READINGS(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
121700         W-FOUND-SEN-IX) TO LNK-SEN-READINGS
121800     MOVE BT-SEN-PARAM-1(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
121900         W-FOUND-SEN-IX) TO LNK-SEN-PARAM-1
122000     MOVE BT-SEN-PARAM-2(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
122100         W-FOUND-SEN-IX) TO LNK-SEN-PARAM-2
122200     SET LNK-CMD-ADVANCE TO TRUE
122300     CALL "BMSSEN0O"          USING BMSR-SENSOR-LINK
122400     MOVE LNK-SEN-ELAPSED-MIN TO
122500         BT-SEN-ELAPSED-MIN(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
122600         W-FOUND-SEN-IX)
122700     MOVE LNK-SEN-CURRENT-IX TO
122800         BT-SEN-CURRENT-IX(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
122900         W-FOUND-SEN-IX)
123000     .
123100 D412-99.
123200     EXIT.
123300
123400*-----------------------------------------------------------*
123500* D420 - CALL BMSSEN0O TO COMPUTE THE CURRENT HAZARD LEVEL OF
123600* THE SENSOR AT W-FOUND-FLR-IX/W-FOUND-ROM-IX/W-FOUND-SEN-IX,
123700* FOR DISPLAY ON THE REPORT - SEE E112.
123800*-----------------------------------------------------------*
123900 D420-GET-SENSOR-HAZARD SECTION.
124000 D420-00.
124100     MOVE BT-SEN-TYPE(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
124200         W-FOUND-SEN-IX) TO LNK-SEN-TYPE
124300     MOVE BT-SEN-CURRENT-IX(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
124400         W-FOUND-SEN-IX) TO LNK-SEN-CURRENT-IX
124500     MOVE BT-SEN-READINGS(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
124600         W-FOUND-SEN-IX) TO LNK-SEN-READINGS
124700     MOVE BT-SEN-PARAM-1(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
124800         W-FOUND-SEN-IX) TO LNK-SEN-PARAM-1
124900     MOVE BT-SEN-PARAM-2(W-FOUND-FLR-IX, W-FOUND-ROM-IX,
125000         W-FOUND-SEN-IX) TO LNK-SEN-PARAM-2
125100     SET LNK-CMD-HAZARD       TO TRUE
125200     CALL "BMSSEN0O"          USING BMSR-SENSOR-LINK
125300     .
125400 D420-99.
125500     EXIT.
125600
125700*-----------------------------------------------------------*
125800* D430/D431/D432 - START A FIRE DRILL.  REJECTED (FIRE-DRILL
125900* EXCEPTION) IF THE BUILDING HAS NO FLOORS OR ANY FLOOR HAS NO
126000* ROOMS.  OTHERWISE EVERY ROOM MATCHING CMD-DRILL-ROOM-TYPE
126100* (OR EVERY ROOM, WHEN CMD-DRILL-ALL) GETS ITS DRILL FLAG SET.
126200*-----------------------------------------------------------*
126300 D430-FIRE-DRILL-START SECTION.
126400 D430-00.
126500     PERFORM D431-CHECK-DRILL-ELIGIBLE
126600     IF WS-DRILL-ELIGIBLE
126700         PERFORM D432-SET-DRILL-ALL-FLOORS
126800             VARYING C4-FLR-IX FROM 1 BY 1
126900             UNTIL C4-FLR-IX > BT-FLOOR-COUNT
127000     ELSE
127100         PERFORM Z910-REJECT-FIRE-DRILL
127200     END-IF
127300     .
127400 D430-99.
127500     EXIT.
127600
127700*-----------------------------------------------------------*
127800* D431 - A FIRE DRILL MAY ONLY START WHEN THE BUILDING HAS AT
127900* LEAST ONE FLOOR AND EVERY FLOOR HAS AT LEAST ONE ROOM.  A
128000* BUILDING WITH NO FLOORS, OR ANY EMPTY FLOOR, REJECTS THE
128100* START COMMAND OUTRIGHT - SEE Z910.
128200*-----------------------------------------------------------*
128300 D431-CHECK-DRILL-ELIGIBLE SECTION.
128400 D431-00.
128500     SET WS-DRILL-ELIGIBLE TO TRUE
128600     IF BT-FLOOR-COUNT = ZERO
128700         SET WS-DRILL-NOT-ELIGIBLE TO TRUE
128800     ELSE
128900         PERFORM D431A-TEST-ONE-FLOOR-HAS-ROOMS
129000             VARYING C4-FLR-IX FROM 1 BY 1
129100             UNTIL C4-FLR-IX > BT-FLOOR-COUNT
129200                 OR WS-DRILL-NOT-ELIGIBLE
129300     END-IF
129400     .
129500 D431-99.
129600     EXIT.
129700
129800*-----------------------------------------------------------*
129900* D431A TESTS ONE FLOOR'S ROOM COUNT AND DROPS THE ELIGIBLE FLAG
130000* THE MOMENT AN EMPTY FLOOR IS FOUND.
130100*-----------------------------------------------------------*
130200 D431A-TEST-ONE-FLOOR-HAS-ROOMS SECTION.
130300 D431A-00.
130400     IF BT-FLR-ROOM-COUNT(C4-FLR-IX) = ZERO
130500         SET WS-DRILL-NOT-ELIGIBLE TO TRUE
130600     END-IF
130700     .
130800 D431A-99.
130900     EXIT.
131000
131100 D432-SET-DRILL-ALL-FLOORS SECTION.
131200 D432-00.
131300     PERFORM D432A-SET-DRILL-ONE-ROOM
131400         VARYING C4-ROM-IX FROM 1 BY 1
131500         UNTIL C4-ROM-IX > BT-FLR-ROOM-COUNT(C4-FLR-IX)
131600     .
131700 D432-99.
131800     EXIT.
131900
132000*-----------------------------------------------------------*
132100* D432A TURNS THE DRILL FLAG ON FOR ONE ROOM WHEN THE COMMAND'S
132200* ROOM-TYPE FILTER IS ALL OR MATCHES THE ROOM'S OWN TYPE.  A
132300* NON-MATCHING ROOM'S FLAG IS LEFT ALONE - THIS SECTION NEVER
132400* TURNS A FLAG OFF.
132500*-----------------------------------------------------------*
132600 D432A-SET-DRILL-ONE-ROOM SECTION.
132700 D432A-00.
132800     IF CMD-DRILL-ALL
132900         SET BT-ROM-DRILL-ON(C4-FLR-IX, C4-ROM-IX) TO TRUE
133000     ELSE
133100         IF BT-ROM-TYPE(C4-FLR-IX, C4-ROM-IX) =
133200             CMD-DRILL-ROOM-TYPE
133300                 SET BT-ROM-DRILL-ON(C4-FLR-IX, C4-ROM-IX)
133400                     TO TRUE
133500         END-IF
133600     END-IF
133700     .
133800 D432A-99.
133900     EXIT.
134000
134100*-----------------------------------------------------------*
134200* D440/D441/D442 - CANCEL A FIRE DRILL ACROSS EVERY FLOOR AND
134300* EVERY ROOM, REGARDLESS OF ROOM TYPE.  NEVER REJECTED.
134400*-----------------------------------------------------------*
134500 D440-FIRE-DRILL-CANCEL SECTION.
134600 D440-00.
134700     PERFORM D441-CANCEL-DRILL-ALL-FLOORS
134800         VARYING C4-FLR-IX FROM 1 BY 1
134900         UNTIL C4-FLR-IX > BT-FLOOR-COUNT
135000     .
135100 D440-99.
135200     EXIT.
135300
135400*-----------------------------------------------------------*
135500* D441 FANS OUT OVER EVERY FLOOR FOR THE UNCONDITIONAL CANCEL -
135600* UNLIKE START, CANCEL HAS NO ELIGIBILITY CHECK AND NO FILTER.
135700*-----------------------------------------------------------*
135800 D441-CANCEL-DRILL-ALL-FLOORS SECTION.
135900 D441-00.
136000     PERFORM D442-CANCEL-DRILL-ONE-ROOM
136100         VARYING C4-ROM-IX FROM 1 BY 1
136200         UNTIL C4-ROM-IX > BT-FLR-ROOM-COUNT(C4-FLR-IX)
136300     .
136400 D441-99.
136500     EXIT.
136600
136700*-----------------------------------------------------------*
136800* D442 TURNS THE DRILL FLAG OFF FOR ONE ROOM, NO QUESTIONS ASKED.
136900*-----------------------------------------------------------*
137000 D442-CANCEL-DRILL-ONE-ROOM SECTION.
137100 D442-00.
137200     SET BT-ROM-DRILL-OFF(C4-FLR-IX, C4-ROM-IX) TO TRUE
137300     .
137400 D442-99.
137500     EXIT.
137600
137700*=============================================================*
137800* E100 SERIES - BUILDING HAZARD AND OCCUPANCY REPORT.  ONE PASS
137900* OVER THE TABLES, FLOOR BY FLOOR, ROOM BY ROOM, SENSOR BY
138000* SENSOR, PLUS A PER-FLOOR SUBTOTAL AND A GRAND TOTAL LINE.
138100*=============================================================*
138200 E100-PRODUCE-REPORT SECTION.
138300 E100-00.
138400     PERFORM E101-PRODUCE-ONE-FLOOR
138500         VARYING W-RPT-FLR-IX FROM 1 BY 1
138600         UNTIL W-RPT-FLR-IX > BT-FLOOR-COUNT
138700     PERFORM E190-GRAND-TOTAL
138800     .
138900 E100-99.
139000     EXIT.
139100
139200*-----------------------------------------------------------*
139300* E101 RESETS THE PER-FLOOR OCCUPIED-AREA ACCUMULATOR AND THE
139400* FIRST-LINE FLAG (SO RPD-FLOOR PRINTS ONCE AND BLANKS OUT ON
139500* EVERY LINE AFTER THE FIRST FOR THIS FLOOR), THEN WALKS EVERY
139600* ROOM ON THE FLOOR AND PRINTS THE FLOOR SUBTOTAL LINE.
139700*-----------------------------------------------------------*
139800 E101-PRODUCE-ONE-FLOOR SECTION.
139900 E101-00.
140000     MOVE ZERO TO W-OCCUPIED-AREA
140100     SET W-RPT-FIRST-LINE TO TRUE
140200     PERFORM E110-PRODUCE-ONE-ROOM
140300         VARYING W-RPT-ROM-IX FROM 1 BY 1
140400         UNTIL W-RPT-ROM-IX > BT-FLR-ROOM-COUNT(W-RPT-FLR-IX)
140500     PERFORM E120-FLOOR-SUBTOTAL
140600     .
140700 E101-99.
140800     EXIT.
140900
141000*-----------------------------------------------------------*
141100* E110 - ONE ROOM.  A ROOM WITH NO SENSORS PRINTS ONE DETAIL
141200* LINE WITH THE SENSOR AND HAZARD COLUMNS BLANK.  A ROOM WITH
141300* SENSORS PRINTS ONE LINE PER SENSOR, IN THE ROOM'S STORED
141400* TYPE ORDER - THE FLOOR COLUMN IS BLANK AFTER THE FIRST LINE
141500* PRINTED FOR THAT FLOOR (RFW 1999-11-02).
141600*-----------------------------------------------------------*
141700 E110-PRODUCE-ONE-ROOM SECTION.
141800 E110-00.
141900     ADD BT-ROM-AREA(W-RPT-FLR-IX, W-RPT-ROM-IX)
142000         TO W-OCCUPIED-AREA
142100     IF BT-ROM-SENSOR-COUNT(W-RPT-FLR-IX, W-RPT-ROM-IX) = ZERO
142200         PERFORM E111-BUILD-ROOM-COLUMNS
142300         MOVE SPACE TO RPD-SENSOR
142400         MOVE SPACE TO RPD-HAZARD
142500         WRITE BMSR-REPORT-RECORD
142600         MOVE "N" TO W-RPT-FIRST-LINE-FLAG
142700     ELSE
142800         PERFORM E112-PRODUCE-ONE-SENSOR-LINE
142900             VARYING W-RPT-SEN-IX FROM 1 BY 1
143000             UNTIL W-RPT-SEN-IX >
143100                 BT-ROM-SENSOR-COUNT(W-RPT-FLR-IX, W-RPT-ROM-IX)
143200     END-IF
143300     .
143400 E110-99.
143500     EXIT.
143600
143700*-----------------------------------------------------------*
143800* E111 BUILDS THE FLOOR/ROOM/TYPE/AREA/DRILL COLUMNS COMMON TO
143900* EVERY DETAIL LINE FOR THIS ROOM - THE FLOOR COLUMN BLANKS OUT
144000* AFTER THE FIRST LINE FOR THE FLOOR, THE REST REPEAT.
144100*-----------------------------------------------------------*
144200 E111-BUILD-ROOM-COLUMNS SECTION.
144300 E111-00.
144400     MOVE SPACE TO BMSR-REPORT-RECORD
144500     IF W-RPT-FIRST-LINE
144600         MOVE BT-FLR-NUMBER(W-RPT-FLR-IX) TO RPD-FLOOR
144700     END-IF
144800     MOVE BT-ROM-NUMBER(W-RPT-FLR-IX, W-RPT-ROM-IX) TO RPD-ROOM
144900     MOVE BT-ROM-TYPE(W-RPT-FLR-IX, W-RPT-ROM-IX) TO RPD-TYPE
145000     MOVE BT-ROM-AREA(W-RPT-FLR-IX, W-RPT-ROM-IX) TO RPD-AREA
145100     IF BT-ROM-DRILL-ON(W-RPT-FLR-IX, W-RPT-ROM-IX)
145200         MOVE "YES" TO RPD-DRILL
145300     ELSE
145400         MOVE "NO " TO RPD-DRILL
145500     END-IF
145600     .
145700 E111-99.
145800     EXIT.
145900
146000*-----------------------------------------------------------*
146100* E112 ADDS THE SENSOR AND HAZARD COLUMNS TO ONE DETAIL LINE -
146200* D420 GETS THE CURRENT HAZARD LEVEL FROM BMSSEN0O, E113 SPELLS
146300* OUT THE SENSOR TYPE TEXT.
146400*-----------------------------------------------------------*
146500 E112-PRODUCE-ONE-SENSOR-LINE SECTION.
146600 E112-00.
146700     PERFORM E111-BUILD-ROOM-COLUMNS
146800     MOVE W-RPT-FLR-IX TO W-FOUND-FLR-IX
146900     MOVE W-RPT-ROM-IX TO W-FOUND-ROM-IX
147000     MOVE W-RPT-SEN-IX TO W-FOUND-SEN-IX
147100     PERFORM D420-GET-SENSOR-HAZARD
147200     PERFORM E113-SET-SENSOR-TEXT
147300     MOVE W-RPT-SENSOR-TEXT TO RPD-SENSOR
147400     MOVE LNK-HAZARD-LEVEL TO RPD-HAZARD
147500     WRITE BMSR-REPORT-RECORD
147600     MOVE "N" TO W-RPT-FIRST-LINE-FLAG
147700     .
147800 E112-99.
147900     EXIT.
148000
148100*-----------------------------------------------------------*
148200* E113 TRANSLATES THE FOUR-CHARACTER SEN-TYPE CODE INTO THE
148300* REPORT'S SPELLED-OUT SENSOR TYPE COLUMN.
148400*-----------------------------------------------------------*
148500 E113-SET-SENSOR-TEXT SECTION.
148600 E113-00.
148700     EVALUATE TRUE
148800         WHEN BT-SEN-TYPE-CO2(W-RPT-FLR-IX, W-RPT-ROM-IX,
148900                               W-RPT-SEN-IX)
149000             MOVE "CARBON DIOXIDE" TO W-RPT-SENSOR-TEXT
149100         WHEN BT-SEN-TYPE-NOISE(W-RPT-FLR-IX, W-RPT-ROM-IX,
149200                                 W-RPT-SEN-IX)
149300             MOVE "NOISE" TO W-RPT-SENSOR-TEXT
149400         WHEN BT-SEN-TYPE-OCCUPANCY(W-RPT-FLR-IX, W-RPT-ROM-IX,
149500                               W-RPT-SEN-IX)
149600             MOVE "OCCUPANCY" TO W-RPT-SENSOR-TEXT
149700         WHEN OTHER
149800             MOVE "TEMPERATURE" TO W-RPT-SENSOR-TEXT
149900     END-EVALUATE
150000     .
150100 E113-99.
150200     EXIT.
150300
150400*-----------------------------------------------------------*
150500* E120 PRINTS THE FLOOR'S OCCUPIED-AREA-OF-TOTAL-AREA LINE AFTER
150600* THE LAST ROOM ON THE FLOOR HAS BEEN PRODUCED.
150700*-----------------------------------------------------------*
150800 E120-FLOOR-SUBTOTAL SECTION.
150900 E120-00.
151000     COMPUTE W-NEW-FLOOR-AREA =
151100         BT-FLR-WIDTH(W-RPT-FLR-IX) * BT-FLR-LENGTH(W-RPT-FLR-IX)
151200     MOVE BT-FLR-NUMBER(W-RPT-FLR-IX) TO D-FLOOR-NUM
151300     MOVE W-OCCUPIED-AREA TO D-AMOUNT
151400     MOVE W-NEW-FLOOR-AREA TO D-AMOUNT2
151500     MOVE SPACE TO W-SUBTOTAL-LINE
151600     STRING "FLOOR " D-FLOOR-NUM " OCCUPIED AREA = " D-AMOUNT
151700         " OF " D-AMOUNT2 DELIMITED BY SIZE
151800         INTO W-SUBTOTAL-LINE
151900     END-STRING
152000     MOVE SPACE TO BMSR-REPORT-RECORD
152100     MOVE W-SUBTOTAL-LINE TO RPS-TEXT
152200     WRITE BMSR-REPORT-RECORD
152300     .
152400 E120-99.
152500     EXIT.
152600
152700*-----------------------------------------------------------*
152800* E190 PRINTS THE BUILDING-WIDE FLOOR COUNT / ROOM COUNT LINE
152900* AT THE VERY END OF THE REPORT.
153000*-----------------------------------------------------------*
153100 E190-GRAND-TOTAL SECTION.
153200 E190-00.
153300     MOVE BT-FLOOR-COUNT TO D-FLOOR-NUM
153400     MOVE C9-TOTAL-ROOMS TO D-ROOM-TOTAL
153500     MOVE SPACE TO W-GRANDTOT-LINE
153600     STRING "TOTAL FLOORS = " D-FLOOR-NUM "  TOTAL ROOMS = "
153700         D-ROOM-TOTAL DELIMITED BY SIZE INTO W-GRANDTOT-LINE
153800     END-STRING
153900     MOVE SPACE TO BMSR-REPORT-RECORD
154000     MOVE W-GRANDTOT-LINE TO RPG-TEXT
154100     WRITE BMSR-REPORT-RECORD
154200     .
154300 E190-99.
154400     EXIT.
154500
154600*=============================================================*
154700* Z900 SERIES - REJECT-MESSAGE PARAGRAPHS.  EACH COUNTS THE
154800* REJECT AND DISPLAYS ONE LINE TO SYSOUT - NO REJECT FILE IN
154900* THIS RELEASE (SEE DESIGN NOTES).
155000*=============================================================*
155100 Z900-REJECT-FLOOR SECTION.
155200 Z900-00.
155300     ADD 1 TO C4-REJECT-COUNT
155400     SET WS-ANY-REJECT TO TRUE
155500     MOVE FLR-NUMBER TO D-FLOOR-NUM
155600     MOVE W-REJECT-REASON TO D-REJECT-REASON
155700     DISPLAY K-MODUL " - FLOOR " D-FLOOR-NUM
155800         " REJECTED, REASON " D-REJECT-REASON
155900     .
156000 Z900-99.
156100     EXIT.
156200
156300*-----------------------------------------------------------*
156400* Z901 COUNTS AND ANNOUNCES ONE REJECTED ROOM RECORD - SAME
156500* SHAPE AS Z900.
156600*-----------------------------------------------------------*
156700 Z901-REJECT-ROOM SECTION.
156800 Z901-00.
156900     ADD 1 TO C4-REJECT-COUNT
157000     SET WS-ANY-REJECT TO TRUE
157100     MOVE ROM-NUMBER TO D-ROOM-NUM
157200     MOVE W-REJECT-REASON TO D-REJECT-REASON
157300     DISPLAY K-MODUL " - ROOM " D-ROOM-NUM
157400         " REJECTED, REASON " D-REJECT-REASON
157500     .
157600 Z901-99.
157700     EXIT.
157800
157900*-----------------------------------------------------------*
158000* Z902 COUNTS AND ANNOUNCES ONE REJECTED SENSOR RECORD - SAME
158100* SHAPE AS Z900/Z901.
158200*-----------------------------------------------------------*
158300 Z902-REJECT-SENSOR SECTION.
158400 Z902-00.
158500     ADD 1 TO C4-REJECT-COUNT
158600     SET WS-ANY-REJECT TO TRUE
158700     MOVE W-REJECT-REASON TO D-REJECT-REASON
158800     DISPLAY K-MODUL " - SENSOR TYPE " SEN-TYPE
158900         " REJECTED, REASON " D-REJECT-REASON
159000     .
159100 Z902-99.
159200     EXIT.
159300
159400*-----------------------------------------------------------*
159500* Z910 COUNTS AND ANNOUNCES A FIRE-DRILL START COMMAND REJECTED
159600* BY D431 FOR INELIGIBILITY.
159700*-----------------------------------------------------------*
159800 Z910-REJECT-FIRE-DRILL SECTION.
159900 Z910-00.
160000     ADD 1 TO C4-REJECT-COUNT
160100     SET WS-ANY-REJECT TO TRUE
160200     DISPLAY K-MODUL " - FIRE DRILL REJECTED, REASON "
160300         K-REJ-DRILL-NOT-ELIG
160400     .
160500 Z910-99.
160600     EXIT.
160700
160800
160900
161000
