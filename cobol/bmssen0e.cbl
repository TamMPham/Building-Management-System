000100 IDENTIFICATION DIVISION.
000200
000300 PROGRAM-ID.    BMSSEN0O.
000400 AUTHOR.        C L BRANDT.
000500 INSTALLATION.  BMS PROJECT - FACILITIES SYSTEMS GROUP.
000600 DATE-WRITTEN.  1992-09-09.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000900
001000*****************************************************************
001100* Letzte Aenderung :: 2009-03-10
001200* Letzte Version   :: A.10.00
001300* Kurzbeschreibung :: Sensor-Dienste - Advance / Validate /
001400*                     Hazard-Level-Berechnung fuer einen Sensor
001500* Package          :: BMS
001600*
001700*----------------------------------------------------------------*
001800* Vers.  | Datum     | von | Kommentar                            *
001900*----------------------------------------------------------------*
002000* A.00.00| 1992-09-09| CLB| ORIGINAL CODING                      *V0000   
002100* A.01.00| 1993-05-27| CLB| ADDED CO2/OCCU PARAMETER VALIDATION  *V0100   
002200* A.02.00| 1994-01-11| SJP| ANNEX JOB - NO CHANGE THIS MODULE    *V0200   
002300* A.03.00| 1995-08-30| SJP| ADDED FIRE DRILL SUPPORT (NO CHANGE) *V0300   
002400* A.04.00| 1996-04-02| DRH| WIDENED HAZARD WORK FIELDS           *V0400   
002500* A.05.00| 1998-11-19| MTK| Y2K REVIEW - NO 2-DIGIT YEARS HERE   *V0500   
002600* A.06.00| 1999-11-02| RFW| ADDED VA COMMAND FOR SENSOR VALIDATE *V0600   
002700* A.07.00| 2001-03-07| JQH| CORRECTED NOISE HAZARD CAP AT 100    *V0700   
002800* A.08.00| 2003-06-19| JQH| ADDED TRACE REDEFINES FOR DEBUG DUMPS*V0800   
002900* A.09.00| 2005-07-21| LPN| CORRECTED OCCUPANCY ZERO/ZERO CASE   *V0900   
003000* A.10.00| 2009-03-10| RFW| ADDED W-CALL-COUNT TRACE SEQUENCE    *V1000   
003100*----------------------------------------------------------------*
003200*
003300* Programmbeschreibung
003400* --------------------
003500*
003600* BMSSEN0O wird von BMSMST0O je Sensor und Anforderung einmal
003700* gerufen - siehe Copy-Glied BMSRLNK fuer den Linkage-Satz und
003800* die LNK-CMD Werte.  Dieses Modul besitzt keine Dateien und
003900* keinen dauerhaften Speicher - jeder Aufruf ist in sich
004000* abgeschlossen auf dem uebergebenen Linkage-Satz.
004100*
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     SWITCH-15 IS ANZEIGE-VERSION
004800         ON STATUS IS SHOW-VERSION
004900     UPSI-0 IS BMS-TRACE-SWITCH
005000         ON STATUS IS BMS-TRACE-ON
005100     CLASS ALPHNUM IS "0123456789"
005200                      "abcdefghijklmnopqrstuvwxyz"
005300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
005400                      " .,;-_!§$%&/=*+".
005500
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800
005900*RFW 2009-03-10 ADDED FOR PER-CALL TRACE SEQUENCE - SEE Z900.
006000 77  W-CALL-COUNT                PIC S9(04) COMP VALUE ZERO.
006100
006200 01  COMP-FELDER.
006300     05  C4-QUOTIENT             PIC S9(04) COMP.
006400     05  C4-REMAINDER            PIC S9(04) COMP.
006500     05  C4-CHECK-IX             PIC S9(04) COMP.
006600     05  C4-READING-IX           PIC S9(04) COMP.
006700     05  FILLER                  PIC X(04).
006800
006900 01  KONSTANTE-FELDER.
007000     05  K-MODUL                 PIC X(08) VALUE "BMSSEN0O".
007100     05  K-MIN-FREQ              PIC 9(01) VALUE 1.
007200     05  K-MAX-FREQ              PIC 9(01) VALUE 5.
007300     05  K-TEMP-ALERT-POINT      PIC S9(05) VALUE 68.
007400     05  K-CO2-LOW-POINT         PIC S9(05) VALUE 1000.
007500     05  K-CO2-MED-POINT         PIC S9(05) VALUE 2000.
007600     05  K-CO2-HIGH-POINT        PIC S9(05) VALUE 5000.
007700     05  K-HAZARD-FLOOR          PIC S9(03) VALUE ZERO.
007800     05  K-HAZARD-CEILING        PIC S9(03) VALUE 100.
007900     05  K-RC-BAD-FREQ           PIC S9(04) COMP VALUE 9001.
008000     05  K-RC-BAD-COUNT          PIC S9(04) COMP VALUE 9002.
008100     05  K-RC-BAD-READING        PIC S9(04) COMP VALUE 9003.
008200     05  K-RC-BAD-CO2-PARM       PIC S9(04) COMP VALUE 9004.
008300     05  K-RC-BAD-OCCU-PARM      PIC S9(04) COMP VALUE 9005.
008400     05  FILLER                  PIC X(04).
008500
008600 01  SCHALTER.
008700     05  WS-READING-BAD-FLAG     PIC X(01) VALUE "N".
008800         88  WS-READING-BAD          VALUE "Y".
008900     05  FILLER                  PIC X(04).
009000
009100 01  WORK-FELDER.
009200     05  W-CURRENT-READING       PIC S9(05).
009300     05  W-NOISE-EXPONENT        PIC S9(03)V9(04).
009400     05  W-NOISE-LOUDNESS        PIC S9(03)V9(04).
009500     05  W-NOISE-HAZARD-RAW      PIC S9(05)V9(04).
009600     05  W-OCCU-RATIO            PIC S9(03)V9(04).
009700     05  W-OCCU-HAZARD-RAW       PIC S9(05)V9(04).
009800     05  W-CO2-VARIATION         PIC S9(05).
009900     05  FILLER                  PIC X(04).
010000
010100*-----------------------------------------------------------*
010200* DEBUG TRACE VIEWS OF THE HAZARD WORK FIELDS - ON UPSI-0,
010300* S200 DISPLAYS THESE INSTEAD OF THE PACKED NUMERIC FORM SO
010400* A DUMP READS DIGIT-FOR-DIGIT ON THE OPERATOR CONSOLE - ONLY
010500* 3 DECIMAL DIGITS SHOW ON THE TRACE, THE 4TH IS DROPPED TO
010600* LEAVE ROOM FOR THE FILLER BYTE (JQH 2003-06-19).
010700*-----------------------------------------------------------*
010800 01  W-NOISE-TRACE REDEFINES W-NOISE-HAZARD-RAW.
010900     05  W-NOISE-TRACE-INT       PIC 9(05).
011000     05  W-NOISE-TRACE-DEC       PIC 9(03).
011100     05  FILLER                  PIC 9(01).
011200
011300 01  W-OCCU-TRACE REDEFINES W-OCCU-HAZARD-RAW.
011400     05  W-OCCU-TRACE-INT        PIC 9(05).
011500     05  W-OCCU-TRACE-DEC        PIC 9(03).
011600     05  FILLER                  PIC 9(01).
011700
011800 01  W-TRACE-LINE.
011900     05  FILLER                  PIC X(10)
012000                                 VALUE "BMSSEN0O: ".
012100     05  WT-CMD                  PIC X(02).
012200     05  FILLER                  PIC X(01) VALUE SPACE.
012300     05  WT-RC                   PIC -(04)9.
012400     05  FILLER                  PIC X(01) VALUE SPACE.
012500     05  WT-CALL-SEQ             PIC ZZZ9.
012600     05  FILLER                  PIC X(45) VALUE SPACE.
012700
012800 LINKAGE SECTION.
012900 COPY BMSRLNK.
013000
013100 PROCEDURE DIVISION USING BMSR-SENSOR-LINK.
013200
013300*-----------------------------------------------------------*
013400* A100-STEUERUNG - ENTRY POINT AND COMMAND DISPATCH.
013500*-----------------------------------------------------------*
013600 A100-STEUERUNG SECTION.
013700 A100-00.
013800     MOVE ZERO TO LNK-RC
013900     EVALUATE TRUE
014000         WHEN LNK-CMD-ADVANCE
014100             PERFORM S100-ADVANCE
014200         WHEN LNK-CMD-VALIDATE
014300             PERFORM S150-VALIDATE-SENSOR
014400         WHEN LNK-CMD-HAZARD
014500             PERFORM S200-COMPUTE-HAZARD
014600         WHEN OTHER
014700             SET LNK-RC-BAD-CMD TO TRUE
014800     END-EVALUATE
014900     IF BMS-TRACE-ON
015000         PERFORM Z900-TRACE-CALL
015100     END-IF
015200     GOBACK
015300     .
015400 A100-99.
015500     EXIT.
015600
015700*-----------------------------------------------------------*
015800* S100-ADVANCE - ONE-MINUTE TIMED-SENSOR ADVANCE.  ADD ONE
015900* MINUTE, BUMP THE READING INDEX WHEN ELAPSED MINUTES REACH
016000* A MULTIPLE OF THE SENSOR'S UPDATE FREQUENCY.
016100*-----------------------------------------------------------*
016200 S100-ADVANCE SECTION.
016300 S100-00.
016400     ADD 1 TO LNK-SEN-ELAPSED-MIN
016500     DIVIDE LNK-SEN-ELAPSED-MIN BY LNK-SEN-UPDATE-FREQ
016600         GIVING C4-QUOTIENT REMAINDER C4-REMAINDER
016700     IF C4-REMAINDER = ZERO
016800         ADD 1 TO LNK-SEN-CURRENT-IX
016900     END-IF
017000     .
017100 S100-99.
017200     EXIT.
017300
017400*-----------------------------------------------------------*
017500* S150-VALIDATE-SENSOR - CONSTRUCTOR VALIDATION DISPATCHER.
017600* BASE SENSOR BOUNDS FIRST (S151), THEN ANY TYPE-SPECIFIC
017700* PARAMETER CHECK (S152 CO2, S153 OCCU).  LNK-RC COMES BACK
017800* ZERO WHEN THE SENSOR IS GOOD, A REJECT CODE OTHERWISE - SEE
017900* K-RC-xxx ABOVE.
018000*-----------------------------------------------------------*
018100 S150-VALIDATE-SENSOR SECTION.
018200 S150-00.
018300     PERFORM S151-VALIDATE-TIMED-BOUNDS
018400     IF LNK-RC-OK
018500         EVALUATE TRUE
018600             WHEN LNK-SEN-TYPE = "CO2 "
018700                 PERFORM S152-VALIDATE-CO2-PARMS
018800             WHEN LNK-SEN-TYPE = "OCCU"
018900                 PERFORM S153-VALIDATE-OCCU-PARMS
019000             WHEN OTHER
019100                 CONTINUE
019200         END-EVALUATE
019300     END-IF
019400     .
019500 S150-99.
019600     EXIT.
019700
019800*-----------------------------------------------------------*
019900* S151 - TEMPERATURE SENSORS HARD-CODE THE UPDATE FREQUENCY
020000* TO 1 AND IGNORE WHATEVER CAME IN ON THE RECORD.
020100*-----------------------------------------------------------*
020200 S151-VALIDATE-TIMED-BOUNDS SECTION.
020300 S151-00.
020400     IF LNK-SEN-TYPE = "TEMP"
020500         MOVE 1 TO LNK-SEN-UPDATE-FREQ
020600     END-IF
020700     IF LNK-SEN-UPDATE-FREQ < K-MIN-FREQ
020800        OR LNK-SEN-UPDATE-FREQ > K-MAX-FREQ
020900         MOVE K-RC-BAD-FREQ TO LNK-RC
021000     ELSE
021100         IF LNK-SEN-READING-COUNT < 1
021200             MOVE K-RC-BAD-COUNT TO LNK-RC
021300         ELSE
021400             PERFORM S151A-VALIDATE-READINGS
021500         END-IF
021600     END-IF
021700     .
021800 S151-99.
021900     EXIT.
022000
022100*-----------------------------------------------------------*
022200* S151A WALKS SEN-READINGS-TBL AND STOPS THE MOMENT A NEGATIVE
022300* READING IS FOUND - SENSOR READINGS ARE NEVER NEGATIVE.
022400*-----------------------------------------------------------*
022500 S151A-VALIDATE-READINGS SECTION.
022600 S151A-00.
022700     SET WS-READING-BAD TO FALSE
022800     MOVE 1 TO C4-CHECK-IX
022900     PERFORM S151B-TEST-ONE-READING
023000         VARYING C4-CHECK-IX FROM 1 BY 1
023100         UNTIL C4-CHECK-IX > LNK-SEN-READING-COUNT
023200            OR WS-READING-BAD
023300     IF WS-READING-BAD
023400         MOVE K-RC-BAD-READING TO LNK-RC
023500     END-IF
023600     .
023700 S151A-99.
023800     EXIT.
023900
024000*-----------------------------------------------------------*
024100* S151B TESTS ONE READING SLOT AND SETS THE BAD-READING SWITCH
024200* WHEN IT IS NEGATIVE.
024300*-----------------------------------------------------------*
024400 S151B-TEST-ONE-READING SECTION.
024500 S151B-00.
024600     IF LNK-SEN-READING(C4-CHECK-IX) < ZERO
024700         SET WS-READING-BAD TO TRUE
024800     END-IF
024900     .
025000 S151B-99.
025100     EXIT.
025200
025300*-----------------------------------------------------------*
025400* S152 - CO2Sensor REQUIRES A POSITIVE IDEAL VALUE (PARAM-1)
025500* AND VARIATION LIMIT (PARAM-2), WITH IDEAL-MINUS-VARIATION
025600* NOT BELOW ZERO.
025700*-----------------------------------------------------------*
025800 S152-VALIDATE-CO2-PARMS SECTION.
025900 S152-00.
026000     IF LNK-SEN-PARAM-1 NOT > ZERO
026100         MOVE K-RC-BAD-CO2-PARM TO LNK-RC
026200     ELSE
026300         IF LNK-SEN-PARAM-2 NOT > ZERO
026400             MOVE K-RC-BAD-CO2-PARM TO LNK-RC
026500         ELSE
026600             COMPUTE W-CO2-VARIATION =
026700                 LNK-SEN-PARAM-1 - LNK-SEN-PARAM-2
026800             IF W-CO2-VARIATION < ZERO
026900                 MOVE K-RC-BAD-CO2-PARM TO LNK-RC
027000             END-IF
027100         END-IF
027200     END-IF
027300     .
027400 S152-99.
027500     EXIT.
027600
027700*-----------------------------------------------------------*
027800* S153 - OccupancySensor REQUIRES A NON-NEGATIVE CAPACITY
027900* (PARAM-1).  ZERO IS ALLOWED - S230 HANDLES THE ZERO-
028000* CAPACITY CASE AT HAZARD TIME.
028100*-----------------------------------------------------------*
028200 S153-VALIDATE-OCCU-PARMS SECTION.
028300 S153-00.
028400     IF LNK-SEN-PARAM-1 < ZERO
028500         MOVE K-RC-BAD-OCCU-PARM TO LNK-RC
028600     END-IF
028700     .
028800 S153-99.
028900     EXIT.
029000
029100*-----------------------------------------------------------*
029200* S200-COMPUTE-HAZARD - FETCH THE SENSOR'S CURRENT READING
029300* (WRAPPING THE ADVANCE INDEX BACK INTO THE READINGS TABLE)
029400* AND DISPATCH TO THE TYPE-SPECIFIC HAZARD FORMULA.
029500*-----------------------------------------------------------*
029600 S200-COMPUTE-HAZARD SECTION.
029700 S200-00.
029800     PERFORM S201-GET-CURRENT-READING
029900     EVALUATE TRUE
030000         WHEN LNK-SEN-TYPE = "CO2 "
030100             PERFORM S210-HAZARD-CO2
030200         WHEN LNK-SEN-TYPE = "NOIS"
030300             PERFORM S220-HAZARD-NOISE
030400         WHEN LNK-SEN-TYPE = "OCCU"
030500             PERFORM S230-HAZARD-OCCUPANCY
030600         WHEN LNK-SEN-TYPE = "TEMP"
030700             PERFORM S240-HAZARD-TEMP
030800     END-EVALUATE
030900     IF LNK-HAZARD-LEVEL > K-HAZARD-CEILING
031000         MOVE K-HAZARD-CEILING TO LNK-HAZARD-LEVEL
031100     END-IF
031200     IF LNK-HAZARD-LEVEL < K-HAZARD-FLOOR
031300         MOVE K-HAZARD-FLOOR TO LNK-HAZARD-LEVEL
031400     END-IF
031500     .
031600 S200-99.
031700     EXIT.
031800
031900*-----------------------------------------------------------*
032000* S201 PULLS THE SENSOR'S MOST RECENT READING OUT OF THE
032100* READINGS TABLE AT LNK-SEN-CURRENT-IX FOR THE S21X/S22X/S23X/
032200* S24X HAZARD FORMULA TO WORK ON.
032300*-----------------------------------------------------------*
032400 S201-GET-CURRENT-READING SECTION.
032500 S201-00.
032600     DIVIDE LNK-SEN-CURRENT-IX BY LNK-SEN-READING-COUNT
032700         GIVING C4-QUOTIENT REMAINDER C4-REMAINDER
032800     COMPUTE C4-READING-IX = C4-REMAINDER + 1
032900     MOVE LNK-SEN-READING(C4-READING-IX)
033000         TO W-CURRENT-READING
033100     .
033200 S201-99.
033300     EXIT.
033400
033500*-----------------------------------------------------------*
033600* S210 - CO2 HAZARD BAND - FOUR-BAND THRESHOLD ON
033700* PARTS-PER-MILLION.  PARAM-1/2 (IDEAL/VARIATION) PLAY NO
033800* PART IN THE HAZARD BAND ITSELF, ONLY IN S152 VALIDATION.
033900*-----------------------------------------------------------*
034000 S210-HAZARD-CO2 SECTION.
034100 S210-00.
034200     IF W-CURRENT-READING < K-CO2-LOW-POINT
034300         MOVE ZERO TO LNK-HAZARD-LEVEL
034400     ELSE
034500         IF W-CURRENT-READING < K-CO2-MED-POINT
034600             MOVE 25 TO LNK-HAZARD-LEVEL
034700         ELSE
034800             IF W-CURRENT-READING < K-CO2-HIGH-POINT
034900                 MOVE 50 TO LNK-HAZARD-LEVEL
035000             ELSE
035100                 MOVE 100 TO LNK-HAZARD-LEVEL
035200             END-IF
035300         END-IF
035400     END-IF
035500     .
035600 S210-99.
035700     EXIT.
035800
035900*-----------------------------------------------------------*
036000* S220 - NOISE HAZARD FORMULA - HAZARD IS
036100* 2 ** ((READING-70)/10) EXPRESSED AS A PERCENT, CAPPED AT
036200* 100 BY S200 ABOVE.  "**" IS A COBOL ARITHMETIC OPERATOR,
036300* NOT AN INTRINSIC FUNCTION - NO FUNCTION VERBS IN THIS SHOP.
036400* MOVING THE V9(04) RESULT INTO THE S9(03) INTEGER FIELD
036500* TRUNCATES THE FRACTION (DECIMAL-POINT ALIGNMENT, NO ROUND).
036600*-----------------------------------------------------------*
036700 S220-HAZARD-NOISE SECTION.
036800 S220-00.
036900     COMPUTE W-NOISE-EXPONENT =
037000         (W-CURRENT-READING - 70) / 10
037100     COMPUTE W-NOISE-LOUDNESS =
037200         2 ** W-NOISE-EXPONENT
037300     COMPUTE W-NOISE-HAZARD-RAW =
037400         W-NOISE-LOUDNESS * 100
037500     MOVE W-NOISE-HAZARD-RAW TO LNK-HAZARD-LEVEL
037600     IF BMS-TRACE-ON
037700         DISPLAY "BMSSEN0O S220 TRACE INT="
037800             W-NOISE-TRACE-INT " DEC=" W-NOISE-TRACE-DEC
037900     END-IF
038000     .
038100 S220-99.
038200     EXIT.
038300
038400*-----------------------------------------------------------*
038500* S230 - OCCUPANCY HAZARD FORMULA - READING/CAPACITY
038600* AS A PERCENT, CAPPED AT 100.  ZERO CAPACITY WITH A ZERO
038700* READING IS A SAFE EMPTY ROOM (HAZARD ZERO); ZERO CAPACITY
038800* WITH ANY POSITIVE READING IS TREATED AS FULLY HAZARDOUS
038900* (LPN 2005 - PRIOR RELEASE DIVIDED BY ZERO AND ABENDED).
039000*-----------------------------------------------------------*
039100 S230-HAZARD-OCCUPANCY SECTION.
039200 S230-00.
039300     IF LNK-SEN-PARAM-1 = ZERO
039400         IF W-CURRENT-READING = ZERO
039500             MOVE ZERO TO LNK-HAZARD-LEVEL
039600         ELSE
039700             MOVE 100 TO LNK-HAZARD-LEVEL
039800         END-IF
039900     ELSE
040000         COMPUTE W-OCCU-RATIO =
040100             W-CURRENT-READING / LNK-SEN-PARAM-1
040200         IF W-OCCU-RATIO >= 1
040300             MOVE 100 TO LNK-HAZARD-LEVEL
040400         ELSE
040500             COMPUTE W-OCCU-HAZARD-RAW =
040600                 W-OCCU-RATIO * 100
040700             MOVE W-OCCU-HAZARD-RAW TO LNK-HAZARD-LEVEL
040800             IF BMS-TRACE-ON
040900                 DISPLAY "BMSSEN0O S230 TRACE INT="
041000                     W-OCCU-TRACE-INT " DEC="
041100                     W-OCCU-TRACE-DEC
041200             END-IF
041300         END-IF
041400     END-IF
041500     .
041600 S230-99.
041700     EXIT.
041800
041900*-----------------------------------------------------------*
042000* S240 - TEMPERATURE HAZARD FORMULA - A SINGLE ALERT
042100* POINT, NOT A GRADED BAND LIKE CO2.
042200*-----------------------------------------------------------*
042300 S240-HAZARD-TEMP SECTION.
042400 S240-00.
042500     IF W-CURRENT-READING >= K-TEMP-ALERT-POINT
042600         MOVE 100 TO LNK-HAZARD-LEVEL
042700     ELSE
042800         MOVE ZERO TO LNK-HAZARD-LEVEL
042900     END-IF
043000     .
043100 S240-99.
043200     EXIT.
043300
043400*-----------------------------------------------------------*
043500* Z900 - UPSI-0 TRACE LINE FOR BENCH TESTING.  NOT ISSUED
043600* UNLESS THE OPERATOR SETS THE SWITCH AT RUN TIME.
043700*-----------------------------------------------------------*
043800 Z900-TRACE-CALL SECTION.
043900 Z900-00.
044000     ADD 1 TO W-CALL-COUNT
044100     MOVE LNK-CMD TO WT-CMD
044200     MOVE LNK-RC TO WT-RC
044300     MOVE W-CALL-COUNT TO WT-CALL-SEQ
044400     DISPLAY W-TRACE-LINE
044500     .
044600 Z900-99.
044700     EXIT.
044800
044900
