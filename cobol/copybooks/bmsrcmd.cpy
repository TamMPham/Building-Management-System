000100*****************************************************************
000200* Letzte Aenderung :: 2001-03-07
000300* Letzte Version   :: A.01.00
000400* Copy-Glied       :: BMSRCMD
000500* Kurzbeschreibung :: COMMAND-FILE RECORD LAYOUT - BMS PROJECT
000600* Package          :: BMS
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum     | von | Kommentar                               *
001000*----------------------------------------------------------------*
001100* A.00.00| 1987-03-14| DRH| ORIGINAL CODING                      *V0000   
001200* A.01.00| 2001-03-07| JQH| ADDED CMD-DRILL-ALL 88-LEVEL         *V0100   
001300*----------------------------------------------------------------*
001400*
001500* ONE TICK-COMMAND OR FIRE-DRILL-COMMAND PER LINE ON
001600* COMMAND-FILE.  CMD-TYPE-FLAG DISCRIMINATES THE TWO RECORD
001700* SHAPES, WHICH ARE REDEFINES OF THE SAME DATA AREA.
001800*****************************************************************
001900 01  BMSR-COMMAND-RECORD.
002000     05  CMD-TYPE-FLAG           PIC X(01).
002100         88  CMD-IS-TICK             VALUE "T".
002200         88  CMD-IS-DRILL            VALUE "D".
002300     05  CMD-DATA.
002400         10  CMD-TICK-DATA.
002500             15  CMD-TICK-MINUTES        PIC 9(04).
002600             15  FILLER                  PIC X(16).
002700         10  CMD-DRILL-DATA REDEFINES CMD-TICK-DATA.
002800             15  CMD-DRILL-ACTION        PIC X(06).
002900                 88  CMD-DRILL-START         VALUE "START ".
003000                 88  CMD-DRILL-CANCEL        VALUE "CANCEL".
003100             15  CMD-DRILL-ROOM-TYPE     PIC X(06).
003200                 88  CMD-DRILL-ALL           VALUE "ALL   ".
003300                 88  CMD-DRILL-STUDY         VALUE "STUDY ".
003400                 88  CMD-DRILL-OFFICE        VALUE "OFFICE".
003500             15  FILLER                  PIC X(08).
003600     05  FILLER                  PIC X(03).
