000100*****************************************************************
000200* Letzte Aenderung :: 1999-11-02
000300* Letzte Version   :: A.03.00
000400* Copy-Glied       :: BMSRTBL
000500* Kurzbeschreibung :: IN-MEMORY BUILDING/FLOOR/ROOM/SENSOR TABLE
000600*                     AND TIMED-ITEM REGISTRY - BMS PROJECT
000700* Package          :: BMS
000800*
000900*----------------------------------------------------------------*
001000* Vers.  | Datum     | von | Kommentar                               *
001100*----------------------------------------------------------------*
001200* A.00.00| 1987-03-14| DRH| ORIGINAL CODING                      *V0000   
001300* A.01.00| 1994-01-11| SJP| WIDENED TABLE LIMITS, ANNEX JOB      *V0100   
001400* A.02.00| 1995-08-30| SJP| ADDED BT-ROM-DRILL-FLAG 88-LEVELS    *V0200   
001500* A.03.00| 1999-11-02| RFW| ADDED BT-REGISTRY-TABLE              *V0300   
001600*----------------------------------------------------------------*
001700*
001800* BT-BUILDING-TABLE HOLDS THE WHOLE BUILDING IN STORAGE FOR THE
001900* LIFE OF ONE BATCH RUN - A FLOOR TABLE OF ROOM TABLES OF
002000* SENSOR TABLES, IN INPUT/ASSEMBLY ORDER (NOT SORTED BY NUMBER).
002100* BT-REGISTRY-TABLE IS A FLAT LIST OF EVERY SENSOR'S TABLE
002200* POSITION, ONE ENTRY PER SENSOR CONSTRUCTED IN SECTION D300,
002300* IN CONSTRUCTION ORDER, SO THAT ONE MINUTE OF SIMULATED TIME
002400* CAN BE APPLIED TO EVERY SENSOR WITHOUT WALKING THE FLOOR/ROOM
002500* TABLES AGAIN.
002600*
002700* LIMITS FOR THIS RELEASE (SEE K-MAX-xxx IN BMSMST0O C000-INIT):
002800*    MAXIMUM FLOORS              -   20
002900*    MAXIMUM ROOMS PER FLOOR     -   20
003000*    MAXIMUM SENSORS PER ROOM    -    4 (ONE PER SENSOR TYPE)
003100*    MAXIMUM REGISTERED SENSORS  - 1600
003200*    MAXIMUM READINGS PER SENSOR -   20
003300*****************************************************************
003400 01  BT-BUILDING-TABLE.
003500     05  BT-FLOOR-COUNT          PIC S9(04) COMP VALUE ZERO.
003600     05  BT-FLOOR OCCURS 20 TIMES
003700                  INDEXED BY FLR-IX.
003800         10  BT-FLR-NUMBER           PIC S9(04).
003900         10  BT-FLR-WIDTH            PIC S9(04)V9(02).
004000         10  BT-FLR-LENGTH           PIC S9(04)V9(02).
004100         10  BT-FLR-ROOM-COUNT       PIC S9(04) COMP VALUE ZERO.
004200         10  BT-ROOM OCCURS 20 TIMES
004300                    INDEXED BY ROM-IX.
004400             15  BT-ROM-NUMBER           PIC S9(04).
004500             15  BT-ROM-TYPE             PIC X(06).
004600                 88  BT-ROM-TYPE-STUDY       VALUE "STUDY ".
004700                 88  BT-ROM-TYPE-OFFICE      VALUE "OFFICE".
004800             15  BT-ROM-AREA             PIC S9(04)V9(02).
004900             15  BT-ROM-DRILL-FLAG       PIC X(01).
005000                 88  BT-ROM-DRILL-ON         VALUE "Y".
005100                 88  BT-ROM-DRILL-OFF        VALUE "N".
005200             15  BT-ROM-SENSOR-COUNT     PIC S9(01) COMP
005300                                          VALUE ZERO.
005400             15  BT-SENSOR OCCURS 4 TIMES
005500                        INDEXED BY SEN-IX.
005600                 20  BT-SEN-TYPE             PIC X(04).
005700                     88  BT-SEN-TYPE-CO2         VALUE "CO2 ".
005800                     88  BT-SEN-TYPE-NOISE       VALUE "NOIS".
005900                     88  BT-SEN-TYPE-OCCUPANCY   VALUE "OCCU".
006000                     88  BT-SEN-TYPE-TEMP        VALUE "TEMP".
006100                 20  BT-SEN-UPDATE-FREQ      PIC 9(01).
006200                 20  BT-SEN-READING-COUNT    PIC 9(02).
006300                 20  BT-SEN-ELAPSED-MIN      PIC S9(09) COMP
006400                                              VALUE ZERO.
006500                 20  BT-SEN-CURRENT-IX       PIC S9(04) COMP
006600                                              VALUE ZERO.
006700                 20  BT-SEN-READINGS OCCURS 20 TIMES.
006800                     25  BT-SEN-READING          PIC S9(05).
006900                 20  BT-SEN-PARAM-1          PIC S9(05).
007000                 20  BT-SEN-PARAM-2          PIC S9(05).
007100                 20  FILLER                  PIC X(04).
007200             15  FILLER                      PIC X(04).
007300         10  FILLER                      PIC X(04).
007400     05  FILLER                      PIC X(04).
007500
007600*-----------------------------------------------------------*
007700* TIMED-ITEM REGISTRY - ONE ENTRY PER SENSOR, IN THE ORDER THE
007800* SENSOR-FILE BUILT IT, SO D410 CAN TICK THEM IN THAT SAME ORDER
007900*-----------------------------------------------------------*
008000 01  BT-REGISTRY-TABLE.
008100     05  BT-REG-COUNT            PIC S9(04) COMP VALUE ZERO.
008200     05  BT-REGISTRY OCCURS 1600 TIMES
008300                     INDEXED BY REG-IX.
008400         10  BT-REG-FLR-IX           PIC S9(04) COMP.
008500         10  BT-REG-ROM-IX           PIC S9(04) COMP.
008600         10  BT-REG-SEN-IX           PIC S9(04) COMP.
008700     05  FILLER                  PIC X(04).
