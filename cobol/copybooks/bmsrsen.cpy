000100*****************************************************************
000200* Letzte Aenderung :: 1993-05-27
000300* Letzte Version   :: A.02.00
000400* Copy-Glied       :: BMSRSEN
000500* Kurzbeschreibung :: SENSOR-FILE RECORD LAYOUT - BMS PROJECT
000600* Package          :: BMS
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum     | von | Kommentar                               *
001000*----------------------------------------------------------------*
001100* A.00.00| 1987-03-14| DRH| ORIGINAL CODING                      *V0000   
001200* A.01.00| 1992-09-09| CLB| WIDENED READINGS TABLE TO 20         *V0100   
001300* A.02.00| 1993-05-27| CLB| ADDED SEN-PARAM-1/2 FOR CO2/OCCU     *V0200   
001400*----------------------------------------------------------------*
001500*
001600* ONE SENSOR RECORD PER LINE ON SENSOR-FILE.  OWNING ROOM IS
001700* IDENTIFIED BY (SEN-FLOOR-NUMBER, SEN-ROOM-NUMBER).  ONLY THE
001800* FIRST SEN-READING-COUNT ENTRIES OF SEN-READINGS-TBL ARE VALID.
001900* SEN-PARAM-1/2 ARE ONLY MEANINGFUL FOR CO2 (IDEAL/VARIATION)
002000* AND OCCU (CAPACITY, PARAM-2 UNUSED).
002100*****************************************************************
002200 01  BMSR-SENSOR-RECORD.
002300     05  SEN-FLOOR-NUMBER        PIC S9(04).
002400     05  SEN-ROOM-NUMBER         PIC S9(04).
002500     05  SEN-TYPE                PIC X(04).
002600         88  SEN-TYPE-CO2            VALUE "CO2 ".
002700         88  SEN-TYPE-NOISE          VALUE "NOIS".
002800         88  SEN-TYPE-OCCUPANCY      VALUE "OCCU".
002900         88  SEN-TYPE-TEMP           VALUE "TEMP".
003000     05  SEN-UPDATE-FREQ         PIC 9(01).
003100     05  SEN-READING-COUNT       PIC 9(02).
003200     05  SEN-READINGS-TBL OCCURS 20 TIMES.
003300         10  SEN-READING         PIC S9(05).
003400     05  SEN-PARAM-1             PIC S9(05).
003500     05  SEN-PARAM-2             PIC S9(05).
003600     05  FILLER                  PIC X(08).
