000100*****************************************************************
000200* Letzte Aenderung :: 1991-02-18
000300* Letzte Version   :: A.01.00
000400* Copy-Glied       :: BMSRROM
000500* Kurzbeschreibung :: ROOM-FILE RECORD LAYOUT - BMS PROJECT
000600* Package          :: BMS
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum     | von | Kommentar                               *
001000*----------------------------------------------------------------*
001100* A.00.00| 1987-03-14| DRH| ORIGINAL CODING                      *V0000   
001200* A.01.00| 1991-02-18| MTK| ADDED 88-LEVELS FOR ROOM TYPE        *V0100   
001300*----------------------------------------------------------------*
001400*
001500* ONE ROOM RECORD PER LINE ON ROOM-FILE.  ROM-NUMBER IS UNIQUE
001600* WITHIN ITS OWNING FLOOR, NOT BUILDING-WIDE.  LABORATORY IS
001700* NOT A SUPPORTED ROOM TYPE IN THIS RELEASE.
001800*****************************************************************
001900 01  BMSR-ROOM-RECORD.
002000     05  ROM-FLOOR-NUMBER        PIC S9(04).
002100     05  ROM-NUMBER              PIC S9(04).
002200     05  ROM-TYPE                PIC X(06).
002300         88  ROM-TYPE-STUDY          VALUE "STUDY ".
002400         88  ROM-TYPE-OFFICE         VALUE "OFFICE".
002500     05  ROM-AREA                PIC S9(04)V9(02).
002600     05  FILLER                  PIC X(06).
