000100*****************************************************************
000200* Letzte Aenderung :: 1994-01-11
000300* Letzte Version   :: A.01.00
000400* Copy-Glied       :: BMSRFLR
000500* Kurzbeschreibung :: FLOOR-FILE RECORD LAYOUT - BMS PROJECT
000600* Package          :: BMS
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum     | von | Kommentar                               *
001000*----------------------------------------------------------------*
001100* A.00.00| 1987-03-14| DRH| ORIGINAL CODING                      *V0000   
001200* A.01.00| 1994-01-11| SJP| WIDENED FILLER, ANNEX JOB            *V0100   
001300*----------------------------------------------------------------*
001400*
001500* ONE FLOOR RECORD PER LINE ON FLOOR-FILE.  GROUND FLOOR IS
001600* NUMBER 1.  WIDTH AND LENGTH ARE IN METRES, TWO DECIMALS.
001700*****************************************************************
001800 01  BMSR-FLOOR-RECORD.
001900     05  FLR-NUMBER              PIC S9(04).
002000     05  FLR-WIDTH               PIC S9(04)V9(02).
002100     05  FLR-LENGTH              PIC S9(04)V9(02).
002200     05  FILLER                  PIC X(04).
