000100*****************************************************************
000200* Letzte Aenderung :: 2003-06-19
000300* Letzte Version   :: A.01.00
000400* Copy-Glied       :: BMSRLNK
000500* Kurzbeschreibung :: CALL LINKAGE - BMSMST0O TO BMSSEN0O
000600* Package          :: BMS
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum     | von | Kommentar                               *
001000*----------------------------------------------------------------*
001100* A.00.00| 1992-09-09| CLB| ORIGINAL CODING                      *V0000   
001200* A.01.00| 2003-06-19| JQH| ADDED LNK-DATA-ALPHA TRACE VIEW      *V0100   
001300*----------------------------------------------------------------*
001400*
001500* LNK-CMD SELECTS THE SERVICE REQUESTED OF BMSSEN0O -
001600*    "AD" = ADVANCE ONE MINUTE (SEE BMSSEN0O SECTION S100)
001700*    "VA" = VALIDATE SENSOR FIELDS AT CONSTRUCTION (D310)
001800*    "HZ" = COMPUTE CURRENT HAZARD LEVEL (S210/S220/S230/S240)
001900* LNK-RC IS THE MODULE'S RETURN CODE, CHECKED WITH EVALUATE IN
002000* THE CALLING PROGRAM - SEE BMSMST0O SECTIONS D310 AND D420.
002100* ON A "VA" CALL, LNK-RC OF ZERO MEANS THE SENSOR IS GOOD -
002200* ANY OTHER VALUE IS A REJECT REASON CODE (9001-9005, SEE
002300* BMSSEN0O SECTION S150 BANNER).
002400*****************************************************************
002500 01  BMSR-SENSOR-LINK.
002600     05  LNK-HDR.
002700         10  LNK-CMD                 PIC X(02).
002800             88  LNK-CMD-ADVANCE          VALUE "AD".
002900             88  LNK-CMD-VALIDATE          VALUE "VA".
003000             88  LNK-CMD-HAZARD           VALUE "HZ".
003100         10  LNK-RC                  PIC S9(04) COMP.
003200             88  LNK-RC-OK                VALUE ZERO.
003300             88  LNK-RC-BAD-CMD           VALUE 9999.
003400     05  LNK-DATA.
003500         10  LNK-SEN-TYPE            PIC X(04).
003600         10  LNK-SEN-UPDATE-FREQ     PIC 9(01).
003700         10  LNK-SEN-READING-COUNT   PIC 9(02).
003800         10  LNK-SEN-ELAPSED-MIN     PIC S9(09) COMP.
003900         10  LNK-SEN-CURRENT-IX      PIC S9(04) COMP.
004000         10  LNK-SEN-READINGS OCCURS 20 TIMES.
004100             15  LNK-SEN-READING         PIC S9(05).
004200         10  LNK-SEN-PARAM-1         PIC S9(05).
004300         10  LNK-SEN-PARAM-2         PIC S9(05).
004400         10  LNK-HAZARD-LEVEL        PIC S9(03).
004500     05  LNK-DATA-ALPHA REDEFINES LNK-DATA
004600                             PIC X(128).
004700     05  FILLER                  PIC X(04).
