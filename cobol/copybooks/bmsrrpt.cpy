000100*****************************************************************
000200* Letzte Aenderung :: 2008-02-04
000300* Letzte Version   :: A.03.00
000400* Copy-Glied       :: BMSRRPT
000500* Kurzbeschreibung :: REPORT-FILE RECORD LAYOUT - BMS PROJECT
000600* Package          :: BMS
000700*
000800*----------------------------------------------------------------*
000900* Vers.  | Datum     | von | Kommentar                               *
001000*----------------------------------------------------------------*
001100* A.00.00| 1987-03-14| DRH| ORIGINAL CODING                      *V0000   
001200* A.01.00| 1996-04-02| DRH| ADDED GRAND-TOTAL REDEFINES          *V0100   
001300* A.02.00| 1999-11-02| RFW| BLANK FLOOR/ROOM COLS AFTER 1ST      *V0200   
001400* A.03.00| 2008-02-04| LPN| CORRECTED DETAIL FILLER, OVERRAN 80  *V0300   
001500*----------------------------------------------------------------*
001600*
001700* ONE REPORT-LINE RECORD PER PRINTED ROW ON REPORT-FILE.  THREE
001800* ROW SHAPES SHARE ONE 80-BYTE AREA - A SENSOR/ROOM DETAIL ROW,
001900* A PER-FLOOR OCCUPIED-AREA SUBTOTAL ROW, AND THE END-OF-REPORT
002000* GRAND-TOTAL ROW - SELECTED BY REDEFINES, NOT BY A TYPE BYTE,
002100* SINCE THE SUBTOTAL/GRAND-TOTAL ROWS ARE BUILT WITH STRING AND
002200* WRITTEN AS PLAIN TEXT.
002300*****************************************************************
002400 01  BMSR-REPORT-RECORD.
002500     05  RPT-TEXT                PIC X(80).
002600
002700 01  BMSR-REPORT-DETAIL REDEFINES BMSR-REPORT-RECORD.
002800     05  RPD-FLOOR               PIC ZZZ9.
002900     05  FILLER                  PIC X(01).
003000     05  RPD-ROOM                PIC ZZZ9.
003100     05  FILLER                  PIC X(01).
003200     05  RPD-TYPE                PIC X(06).
003300     05  FILLER                  PIC X(01).
003400     05  RPD-AREA                PIC ZZZZ9.99.
003500     05  FILLER                  PIC X(01).
003600     05  RPD-DRILL               PIC X(03).
003700     05  FILLER                  PIC X(01).
003800     05  RPD-SENSOR              PIC X(17).
003900     05  FILLER                  PIC X(01).
004000     05  RPD-HAZARD              PIC ZZ9.
004100     05  FILLER                  PIC X(29).
004200
004300 01  BMSR-REPORT-SUBTOTAL REDEFINES BMSR-REPORT-RECORD.
004400     05  RPS-TEXT                PIC X(80).
004500
004600 01  BMSR-REPORT-GRANDTOT REDEFINES BMSR-REPORT-RECORD.
004700     05  RPG-TEXT                PIC X(80).
